000010*====================================================================
000020*  RCDSGRES  -  BEAM DESIGN RESULT AREA
000030*  PASSED ON THE CALL TO EACH OF THE THREE DESIGN ENGINES AND BACK
000040*  TO RCBMSKED FOR SCHEDULING AND QUANTITIES.  ONE COPY OF THIS
000050*  AREA PER BEAM - CLEARED BY RCBMSKED BEFORE EACH CALL SEQUENCE.
000060*  THE EFF-REQ FIELDS CARRY THE NET REQUIREMENT EACH ENGINE ACTUALLY
000070*  DESIGNED TO (AFTER TORSION FOLDING OR RESIDUAL NETTING) - THIS IS
000080*  WHAT RCBMSKED PRINTS IN THE REQUIRED COLUMN.
000090*
000100*  R. TEMPEST     03/18/88  ORIGINAL
000110*  D. OKONKWO     07/30/90  ADDED RESIDUAL STEEL FOR SIDE-FACE ENGINE
000120*  D. OKONKWO     07/31/90  ADDED EFF-REQ, ENGINES NOW RETURN NET REQD
000130*  D. OKONKWO     08/14/90  ADDED D1/D2 PER FLEXURAL STATION AND DIAM
000140*                           PER SHEAR ZONE - RCSHRENG AND RCSDFENG
000150*                           BOTH NEED TO KNOW WHAT RCFLXENG ACTUALLY
000160*                           SCHEDULED, NOT JUST THE PROVIDED AREA
000170*====================================================================
000180        01  DSGN-RESULT-AREA.
000190*    FLEXURAL RESULT - BOTTOM L/M/R, TOP L/M/R.  D2 IS ZERO WHEN THE
000200*    STATION WAS SOLVED WITH A SINGLE LAYER.
000210             05  FLEX-RESULT.
000220             10  FR-BL-STATION.
000230                 15  FR-BL-EFF-REQ     PIC S9(5)V9 COMP-3.
000240                 15  FR-BL-PROV-AREA    PIC S9(5)V99 COMP-3.
000250                 15  FR-BL-D1          PIC 9(02) COMP-3.
000260                 15  FR-BL-D2          PIC 9(02) COMP-3.
000270                 15  FR-BL-SCHED-TEXT   PIC X(18).
000280                 15  FR-BL-SOLVED-IND   PIC X(01).
000290                     88  FR-BL-SOLVED       VALUE 'Y'.
000300             10  FR-B-STATION.
000310                 15  FR-B-EFF-REQ     PIC S9(5)V9 COMP-3.
000320                 15  FR-B-PROV-AREA    PIC S9(5)V99 COMP-3.
000330                 15  FR-B-D1          PIC 9(02) COMP-3.
000340                 15  FR-B-D2          PIC 9(02) COMP-3.
000350                 15  FR-B-SCHED-TEXT   PIC X(18).
000360                 15  FR-B-SOLVED-IND   PIC X(01).
000370                     88  FR-B-SOLVED       VALUE 'Y'.
000380             10  FR-BR-STATION.
000390                 15  FR-BR-EFF-REQ     PIC S9(5)V9 COMP-3.
000400                 15  FR-BR-PROV-AREA    PIC S9(5)V99 COMP-3.
000410                 15  FR-BR-D1          PIC 9(02) COMP-3.
000420                 15  FR-BR-D2          PIC 9(02) COMP-3.
000430                 15  FR-BR-SCHED-TEXT   PIC X(18).
000440                 15  FR-BR-SOLVED-IND   PIC X(01).
000450                     88  FR-BR-SOLVED       VALUE 'Y'.
000460             10  FR-TL-STATION.
000470                 15  FR-TL-EFF-REQ     PIC S9(5)V9 COMP-3.
000480                 15  FR-TL-PROV-AREA    PIC S9(5)V99 COMP-3.
000490                 15  FR-TL-D1          PIC 9(02) COMP-3.
000500                 15  FR-TL-D2          PIC 9(02) COMP-3.
000510                 15  FR-TL-SCHED-TEXT   PIC X(18).
000520                 15  FR-TL-SOLVED-IND   PIC X(01).
000530                     88  FR-TL-SOLVED       VALUE 'Y'.
000540             10  FR-T-STATION.
000550                 15  FR-T-EFF-REQ     PIC S9(5)V9 COMP-3.
000560                 15  FR-T-PROV-AREA    PIC S9(5)V99 COMP-3.
000570                 15  FR-T-D1          PIC 9(02) COMP-3.
000580                 15  FR-T-D2          PIC 9(02) COMP-3.
000590                 15  FR-T-SCHED-TEXT   PIC X(18).
000600                 15  FR-T-SOLVED-IND   PIC X(01).
000610                     88  FR-T-SOLVED       VALUE 'Y'.
000620             10  FR-TR-STATION.
000630                 15  FR-TR-EFF-REQ     PIC S9(5)V9 COMP-3.
000640                 15  FR-TR-PROV-AREA    PIC S9(5)V99 COMP-3.
000650                 15  FR-TR-D1          PIC 9(02) COMP-3.
000660                 15  FR-TR-D2          PIC 9(02) COMP-3.
000670                 15  FR-TR-SCHED-TEXT   PIC X(18).
000680                 15  FR-TR-SOLVED-IND   PIC X(01).
000690                     88  FR-TR-SOLVED       VALUE 'Y'.
000700*    FLEXURAL RESIDUAL STEEL PER STATION (PROVIDED - REQUIRED), SIGNED.
000710             10  FR-RESIDUAL-L          PIC S9(5)V9 COMP-3.
000720             10  FR-RESIDUAL-M          PIC S9(5)V9 COMP-3.
000730             10  FR-RESIDUAL-R          PIC S9(5)V9 COMP-3.
000740*    SHEAR RESULT - LEFT, MIDDLE, RIGHT ZONE.
000750             05  SHEAR-RESULT.
000760             10  SR-L-ZONE.
000770                 15  SR-L-EFF-REQ     PIC S9(5)V9 COMP-3.
000780                 15  SR-L-PROV-AREA    PIC S9(5)V9 COMP-3.
000790                 15  SR-L-DIAM        PIC 9(02) COMP-3.
000800                 15  SR-L-SCHED-TEXT   PIC X(14).
000810                 15  SR-L-SOLVED-IND   PIC X(01).
000820                     88  SR-L-SOLVED       VALUE 'Y'.
000830             10  SR-M-ZONE.
000840                 15  SR-M-EFF-REQ     PIC S9(5)V9 COMP-3.
000850                 15  SR-M-PROV-AREA    PIC S9(5)V9 COMP-3.
000860                 15  SR-M-DIAM        PIC 9(02) COMP-3.
000870                 15  SR-M-SCHED-TEXT   PIC X(14).
000880                 15  SR-M-SOLVED-IND   PIC X(01).
000890                     88  SR-M-SOLVED       VALUE 'Y'.
000900             10  SR-R-ZONE.
000910                 15  SR-R-EFF-REQ     PIC S9(5)V9 COMP-3.
000920                 15  SR-R-PROV-AREA    PIC S9(5)V9 COMP-3.
000930                 15  SR-R-DIAM        PIC 9(02) COMP-3.
000940                 15  SR-R-SCHED-TEXT   PIC X(14).
000950                 15  SR-R-SOLVED-IND   PIC X(01).
000960                     88  SR-R-SOLVED       VALUE 'Y'.
000970*    SIDE-FACE RESULT - ONE SCHEDULE FOR THE WHOLE SPAN.
000980             05  SIDEFACE-RESULT.
000990             10  FS-EFF-REQ             PIC S9(5)V9 COMP-3.
001000             10  FS-PROV-AREA           PIC S9(5)V9 COMP-3.
001010             10  FS-SCHED-TEXT          PIC X(14).
001020             10  FS-SOLVED-IND          PIC X(01).
001030                 88  FS-SOLVED              VALUE 'Y'.
001040             10  FS-APPLICABLE-IND       PIC X(01).
001050                 88  FS-APPLICABLE           VALUE 'Y'.
