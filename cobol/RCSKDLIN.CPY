000010*====================================================================
000020*  RCSKDLIN  -  BEAM SCHEDULE PRINT LINE
000030*  ONE 133-BYTE PRINT RECORD.  EACH BEAM PRINTS FOUR OF THESE -
000040*  THE COLUMNAR ROW, A CONTINUATION ROW FOR THE TOP STEEL AND SIDE-
000050*  FACE/SHEAR TEXT, AND TWO CRITERIA ROWS CARRYING THE REQUIRED/
000060*  PROVIDED/UTILIZATION TRIPLES.  REDEFINED FOUR WAYS BELOW.
000070*
000080*  R. TEMPEST     03/22/88  ORIGINAL
000090*  D. OKONKWO     08/04/90  SPLIT CRITERIA ROW IN TWO, DID NOT FIT
000100*====================================================================
000110        01  SKED-PRINT-LINE                PIC X(133).
000120*    ROW 1 - STOREY, ETABS ID, GEOMETRY, BOTTOM STEEL L/M/R.
000130        01  SKED-LINE-1 REDEFINES SKED-PRINT-LINE.
000140             05  SK1-STOREY                     PIC X(20).
000150             05  SK1-ETABS-ID                   PIC X(10).
000160             05  SK1-SPAN                       PIC 9(05).
000170             05  SK1-WIDTH                      PIC 9(04).
000180             05  SK1-DEPTH                      PIC 9(04).
000190             05  SK1-BL                         PIC X(18).
000200             05  SK1-B                          PIC X(18).
000210             05  SK1-BR                         PIC X(18).
000220             05  FILLER                         PIC X(36).
000230*    ROW 2 - TOP STEEL L/M/R, SIDE-FACE, SHEAR LINKS H/J/K.
000240        01  SKED-LINE-2 REDEFINES SKED-PRINT-LINE.
000250             05  SK2-TL                         PIC X(18).
000260             05  SK2-T                          PIC X(18).
000270             05  SK2-TR                         PIC X(18).
000280             05  SK2-SIDEFACE                   PIC X(14).
000290             05  SK2-H                          PIC X(14).
000300             05  SK2-J                          PIC X(14).
000310             05  SK2-K                          PIC X(14).
000320             05  FILLER                         PIC X(23).
000330*    ROW 3 - CRITERIA TRIPLES, THE SIX FLEXURAL STATIONS.
000340        01  SKED-LINE-3 REDEFINES SKED-PRINT-LINE.
000350             05  SK3-BL-REQD                  PIC 9(05).
000360             05  SK3-BL-PROV                  PIC 9(05).
000370             05  SK3-BL-UTIL                  PIC 9(03)V9(01).
000380             05  SK3-B-REQD                  PIC 9(05).
000390             05  SK3-B-PROV                  PIC 9(05).
000400             05  SK3-B-UTIL                  PIC 9(03)V9(01).
000410             05  SK3-BR-REQD                  PIC 9(05).
000420             05  SK3-BR-PROV                  PIC 9(05).
000430             05  SK3-BR-UTIL                  PIC 9(03)V9(01).
000440             05  SK3-TL-REQD                  PIC 9(05).
000450             05  SK3-TL-PROV                  PIC 9(05).
000460             05  SK3-TL-UTIL                  PIC 9(03)V9(01).
000470             05  SK3-T-REQD                  PIC 9(05).
000480             05  SK3-T-PROV                  PIC 9(05).
000490             05  SK3-T-UTIL                  PIC 9(03)V9(01).
000500             05  SK3-TR-REQD                  PIC 9(05).
000510             05  SK3-TR-PROV                  PIC 9(05).
000520             05  SK3-TR-UTIL                  PIC 9(03)V9(01).
000530             05  FILLER                         PIC X(49).
000540*    ROW 4 - CRITERIA TRIPLES, SIDE-FACE AND THE THREE SHEAR ZONES.
000550        01  SKED-LINE-4 REDEFINES SKED-PRINT-LINE.
000560             05  SK4-SF-REQD                  PIC 9(05).
000570             05  SK4-SF-PROV                  PIC 9(05).
000580             05  SK4-SF-UTIL                  PIC 9(03)V9(01).
000590             05  SK4-H-REQD                  PIC 9(05).
000600             05  SK4-H-PROV                  PIC 9(05).
000610             05  SK4-H-UTIL                  PIC 9(03)V9(01).
000620             05  SK4-J-REQD                  PIC 9(05).
000630             05  SK4-J-PROV                  PIC 9(05).
000640             05  SK4-J-UTIL                  PIC 9(03)V9(01).
000650             05  SK4-K-REQD                  PIC 9(05).
000660             05  SK4-K-PROV                  PIC 9(05).
000670             05  SK4-K-UTIL                  PIC 9(03)V9(01).
000680             05  FILLER                         PIC X(77).
000690*    PAGE HEADING ROWS.
000700        01  SKED-HDG-1 REDEFINES SKED-PRINT-LINE.
000710             05  SKH1-TEXT                      PIC X(133).
000720        01  SKED-HDG-2 REDEFINES SKED-PRINT-LINE.
000730             05  SKH2-TEXT                      PIC X(133).
