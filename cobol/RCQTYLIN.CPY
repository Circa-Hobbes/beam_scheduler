000010*====================================================================
000020*  RCQTYLIN  -  QUANTITIES PRINT LINE
000030*  ONE 133-BYTE PRINT RECORD, ONE DETAIL LINE PER BEAM.  ALSO
000040*  REDEFINED FOR THE STOREY SUBTOTAL LINE AND THE GRAND TOTAL LINE,
000050*  WHICH CARRY THE SAME FIVE VOLUME FIELDS UNDER A LABEL.
000060*
000070*  R. TEMPEST     03/25/88  ORIGINAL
000080*====================================================================
000090        01  QTY-PRINT-LINE                 PIC X(133).
000100        01  QTY-LINE-1 REDEFINES QTY-PRINT-LINE.
000110             05  QL1-STOREY                     PIC X(20).
000120             05  QL1-ETABS-ID                   PIC X(10).
000130             05  QL1-SPAN                       PIC 9(05).
000140             05  QL1-WIDTH                      PIC 9(04).
000150             05  QL1-DEPTH                      PIC 9(04).
000160             05  QL1-CONC-AREA                  PIC 9(03)V9(03).
000170             05  QL1-CONC-VOLUME                PIC 9(05)V9(03).
000180             05  QL1-FLEX-AREA                  PIC 9(03)V9(03).
000190             05  QL1-FLEX-VOLUME                PIC 9(05)V9(03).
000200             05  QL1-SHEAR-AREA                 PIC 9(03)V9(03).
000210             05  QL1-SHEAR-VOLUME               PIC 9(05)V9(03).
000220             05  QL1-SIDEFACE-AREA              PIC 9(03)V9(03).
000230             05  QL1-SIDEFACE-VOLUME            PIC 9(05)V9(03).
000240             05  QL1-TOTAL-REBAR-AREA           PIC 9(03)V9(03).
000250             05  QL1-TOTAL-REBAR-VOLUME         PIC 9(05)V9(03).
000260             05  FILLER                         PIC X(20).
000270*    STOREY SUBTOTAL / GRAND TOTAL LINE - LABEL PLUS FIVE VOLUMES.
000280        01  QTY-LINE-2 REDEFINES QTY-PRINT-LINE.
000290             05  QL2-LABEL                      PIC X(30).
000300             05  QL2-CONC-VOLUME                PIC 9(07)V9(03).
000310             05  QL2-FLEX-VOLUME                PIC 9(07)V9(03).
000320             05  QL2-SHEAR-VOLUME               PIC 9(07)V9(03).
000330             05  QL2-SIDEFACE-VOLUME            PIC 9(07)V9(03).
000340             05  QL2-TOTAL-REBAR-VOLUME         PIC 9(07)V9(03).
000350             05  FILLER                         PIC X(53).
000360        01  QTY-HDG-1 REDEFINES QTY-PRINT-LINE.
000370             05  QTH1-TEXT                      PIC X(133).
000380        01  QTY-HDG-2 REDEFINES QTY-PRINT-LINE.
000390             05  QTH2-TEXT                      PIC X(133).
