000010*====================================================================
000020*  RCBEAMIN  -  BEAM INPUT RECORD LAYOUT
000030*  ONE RECORD PER BEAM AS EXTRACTED FROM THE STRUCTURAL ANALYSIS
000040*  MODEL (ETABS).  GEOMETRY, CONCRETE GRADE AND THE CODE-REQUIRED
000050*  STEEL AREAS FOR FLEXURE, SHEAR AND TORSION ARRIVE HERE ALREADY
000060*  COMPUTED BY THE DESIGN OFFICE - THIS SHOP ONLY SCHEDULES BARS.
000070*
000080*  R. TEMPEST     03/11/88  ORIGINAL LAYOUT
000090*  R. TEMPEST     09/22/89  ADDED TORS-OVERSTRESSED, REQ-TORS-TRV
000100*  D. OKONKWO     01/14/91  WIDENED ETABS-ID TO X(10) PER RQ-1140
000110*  S. MALDONADO   02/09/99  Y2K - NO DATE FIELDS ON THIS RECORD,
000120*                           REVIEWED AND SIGNED OFF, NO CHANGE
000130*====================================================================
000140        01  BEAM-INPUT-RECORD.
000150             05  BI-STOREY                   PIC X(20).
000160*    IDENTIFIES THE ETABS BEAM.
000170             05  BI-ETABS-ID                 PIC X(10).
000180*    SECTION PROPERTIES - MM.
000190             05  BI-WIDTH                    PIC 9(4).
000200             05  BI-DEPTH                    PIC 9(4).
000210             05  BI-SPAN                     PIC 9(5).
000220             05  BI-CONC-GRADE               PIC 9(3).
000230*    OVERSTRESS FLAGS SET BY THE ANALYSIS RUN - Y = OVERSTRESSED.
000240             05  BI-FLEX-OSTR-POS            PIC X(1).
000250                 88  BI-FLEX-POS-OVERSTR         VALUE 'Y'.
000260             05  BI-FLEX-OSTR-NEG            PIC X(1).
000270                 88  BI-FLEX-NEG-OVERSTR         VALUE 'Y'.
000280*    REQUIRED FLEXURAL STEEL, L/M/R STATION, MM2.
000290             05  BI-REQ-TOP-FLEX-L           PIC 9(5).
000300             05  BI-REQ-TOP-FLEX-M           PIC 9(5).
000310             05  BI-REQ-TOP-FLEX-R           PIC 9(5).
000320             05  BI-REQ-BOT-FLEX-L           PIC 9(5).
000330             05  BI-REQ-BOT-FLEX-M           PIC 9(5).
000340             05  BI-REQ-BOT-FLEX-R           PIC 9(5).
000350*    REQUIRED LONGITUDINAL TORSION STEEL, L/M/R STATION, MM2.
000360             05  BI-REQ-TORS-FLEX-L          PIC 9(5).
000370             05  BI-REQ-TORS-FLEX-M          PIC 9(5).
000380             05  BI-REQ-TORS-FLEX-R          PIC 9(5).
000390*    DESIGN SHEAR FORCE PER ZONE, KN - CARRIED INFORMATIONAL ONLY.
000400             05  BI-SHEAR-FORCE-L            PIC 9(4).
000410             05  BI-SHEAR-FORCE-M            PIC 9(4).
000420             05  BI-SHEAR-FORCE-R            PIC 9(4).
000430             05  BI-SHEAR-OSTR               PIC X(1).
000440                 88  BI-SHEAR-OVERSTR            VALUE 'Y'.
000450             05  BI-TORS-OSTR                PIC X(1).
000460                 88  BI-TORS-OVERSTR             VALUE 'Y'.
000470*    REQUIRED TRANSVERSE SHEAR STEEL PER ZONE, MM2/M.
000480             05  BI-REQ-SHEAR-L              PIC 9(5).
000490             05  BI-REQ-SHEAR-M              PIC 9(5).
000500             05  BI-REQ-SHEAR-R              PIC 9(5).
000510*    REQUIRED TRANSVERSE TORSION STEEL PER ZONE, MM2/M.
000520             05  BI-REQ-TORS-TRV-L           PIC 9(5).
000530             05  BI-REQ-TORS-TRV-M           PIC 9(5).
000540             05  BI-REQ-TORS-TRV-R           PIC 9(5).
000550*    RESERVED FOR FUTURE EXPANSION OF THE ETABS EXTRACT.
000560             05  FILLER                      PIC X(30).
