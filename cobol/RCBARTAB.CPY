000010*====================================================================
000020*  RCBARTAB  -  REBAR CANDIDATE TABLES
000030*  DIAMETER AND SPACING CANDIDATE LISTS SHARED BY THE THREE DESIGN
000040*  ENGINES (FLEXURE, SHEAR, SIDE-FACE).  PACKED AS A LITERAL AND
000050*  REDEFINED AS AN OCCURS TABLE - ONE LITERAL TO MAINTAIN INSTEAD OF
000060*  A ROW OF 88-LEVELS.
000070*
000080*  R. TEMPEST     03/11/88  ORIGINAL TABLES
000090*  D. OKONKWO     06/02/90  ADDED T32 TO FLEXURAL DIAMETER LIST
000100*====================================================================
000110*  FLEXURAL BAR DIAMETERS, ASCENDING - T16 T20 T25 T32.
000120        01  WS-FLEX-DIAM-CONST.
000130             05  FILLER                 PIC X(08) VALUE '16202532'.
000140        01  WS-FLEX-DIAM-TBL REDEFINES WS-FLEX-DIAM-CONST.
000150             05  WS-FLEX-DIAM           PIC 9(02) OCCURS 4 TIMES.
000160        77  WS-FLEX-DIAM-MAX           PIC 9(01) COMP-3 VALUE 4.
000170*  LINK (STIRRUP) DIAMETERS, ASCENDING - T12 T16.
000180        01  WS-LINK-DIAM-CONST.
000190             05  FILLER                 PIC X(04) VALUE '1216'.
000200        01  WS-LINK-DIAM-TBL REDEFINES WS-LINK-DIAM-CONST.
000210             05  WS-LINK-DIAM           PIC 9(02) OCCURS 2 TIMES.
000220        77  WS-LINK-DIAM-MAX           PIC 9(01) COMP-3 VALUE 2.
000230*  SPACING CANDIDATES, DESCENDING - 250 200 150 125 100 MM.
000240        01  WS-SPACING-CONST.
000250             05  FILLER                 PIC X(15) VALUE '250200150125100'.
000260        01  WS-SPACING-TBL REDEFINES WS-SPACING-CONST.
000270             05  WS-SPACING             PIC 9(03) OCCURS 5 TIMES.
000280        77  WS-SPACING-MAX             PIC 9(01) COMP-3 VALUE 5.
000290*  BAR-AREA ARITHMETIC CONSTANTS.
000300        01  WS-BARTAB-CONSTANTS.
000310             05  WS-PI                  PIC 9V9(8) COMP-3 VALUE 3.14159265.
000320             05  WS-COVER-MM            PIC 9(03) COMP-3 VALUE 50.
000330             05  WS-LAYER-GAP-MM        PIC 9(03) COMP-3 VALUE 25.
