000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID. RCBMSKED.
000030        AUTHOR. R. TEMPEST.
000040        INSTALLATION. STRUCTURAL DRAFTING - BATCH DESIGN SECTION.
000050        DATE-WRITTEN. 03/09/1988.
000060        DATE-COMPILED.
000070        SECURITY.     STRUCTURAL DRAFTING - INTERNAL USE ONLY.
000080*====================================================================
000090*
000100*A    ABSTRACT..
000110*  BEAM REINFORCEMENT SCHEDULING BATCH.  READS THE BEAM EXTRACT OFF
000120*  THE ANALYSIS RUN (ETABS), CALLS THE FLEXURE, SHEAR AND SIDE-FACE
000130*  DESIGN ENGINES FOR EACH BEAM IN TURN, AND WRITES THE BEAM SCHEDULE
000140*  AND QUANTITIES REPORTS.  QUANTITIES REPORT CARRIES A STOREY
000150*  SUBTOTAL AND AN END-OF-JOB GRAND TOTAL OF CONCRETE AND REBAR
000160*  VOLUME.
000170*
000180*J    JCL..
000190*
000200* //RCBMSKED EXEC PGM=RCBMSKED
000210* //SYSPDUMP DD SYSOUT=U,HOLD=YES
000220* //SYSOUT   DD SYSOUT=*
000230* //BEAMIN   DD DISP=SHR,DSN=P54.RC.BASEB.BEAMEXTR
000240* //SKEDOUT  DD DSN=T54.T9511F0.RCBMSKED.SKED.DATA,
000250* //            DISP=(,CATLG,CATLG),
000260* //            UNIT=USER,
000270* //            SPACE=(CYL,(50,30),RLSE),
000280* //            DCB=(RECFM=FB,LRECL=133,BLKSIZE=0)
000290* //QTYOUT   DD DSN=T54.T9511F0.RCBMSKED.QTY.DATA,
000300* //            DISP=(,CATLG,CATLG),
000310* //            UNIT=USER,
000320* //            SPACE=(CYL,(50,30),RLSE),
000330* //            DCB=(RECFM=FB,LRECL=133,BLKSIZE=0)
000340* //SYSIPT   DD DUMMY
000350* //*
000360*
000370*P    ENTRY PARAMETERS..
000380*     NONE.
000390*
000400*E    ERRORS DETECTED BY THIS ELEMENT..
000410*     I/O ERROR ON ANY OF THE THREE FILES
000420*
000430*C    ELEMENTS INVOKED BY THIS ELEMENT..
000440*
000450*     RCFLXENG ---- FLEXURE DESIGN ENGINE
000460*     RCSHRENG ---- SHEAR DESIGN ENGINE
000470*     RCSDFENG ---- SIDE-FACE DESIGN ENGINE, DEEP BEAMS ONLY
000480*
000490*U    USER CONSTANTS AND TABLES REFERENCED..
000500*     NONE - SEE RCBARTAB, COPIED BY THE THREE ENGINES THEMSELVES.
000510*
000520*====================================================================
000530*  R. TEMPEST     03/09/88  ORIGINAL
000540*  R. TEMPEST     09/28/89  STOREY SUBTOTAL ADDED TO QUANTITIES REPORT
000550*  D. OKONKWO     08/20/90  SIDE-FACE ENGINE WIRED IN FOR DEEP BEAMS,
000560*                           RCSDFENG CALLED ONLY WHEN DEPTH OVER 700
000570*  S. MALDONADO   02/09/99  Y2K - NO DATE FIELDS IN THIS PROGRAM,
000580*                           REVIEWED AND SIGNED OFF, NO CHANGE
000590*  T. PELLETIER   02/14/00  TKT#RC-0119 - 5900-COMPUTE-UTIL WAS DIVIDING
000600*                           THE ROUNDED WHOLE-NUMBER REQD/PROV FIELDS,
000610*                           DOUBLE-ROUNDING THE PERCENT.  NOW DIVIDES
000620*                           THE RAW ENGINE DECIMALS, SEE WS-CRIT-WORK
000630*  T. PELLETIER   03/02/00  TKT#RC-0124 - REVIEWED SCHED-TEXT COLUMN
000640*                           WIDTHS AGAINST DRAFTING'S OVERSTRESS
000650*                           WORDING.  ENGINES NOW SUPPLY ABBREVIATED
000660*                           CODES, NO WIDTH CHANGE NEEDED HERE
000670*  K. ANAND       11/15/01  TKT#RC-0158 - RECOMPILED UNDER COBOL/370
000680*                           RELEASE 4, NO SOURCE CHANGE
000690*  K. ANAND       07/09/03  TKT#RC-0201 - MINOR COMMENT CLEANUP PASS,
000700*                           NO LOGIC CHANGE
000710*====================================================================

000720        ENVIRONMENT DIVISION.
000730        CONFIGURATION SECTION.
000740             SOURCE-COMPUTER. IBM-370.
000750             OBJECT-COMPUTER. IBM-370.
000760             SPECIAL-NAMES.
000770                 C01 IS TOP-OF-FORM
000780                 UPSI-0 ON STATUS IS RCBMSKED-TRACE-ON
000790                 OFF STATUS IS RCBMSKED-TRACE-OFF.

000800        INPUT-OUTPUT SECTION.
000810        FILE-CONTROL.
000820             SELECT BEAM-INPUT-FILE ASSIGN TO BEAMIN
000830                 FILE STATUS IS WS-BEAM-INPUT-STATUS.
000840             SELECT BEAM-SCHEDULE-FILE ASSIGN TO SKEDOUT
000850                 FILE STATUS IS WS-SKED-STATUS.
000860             SELECT QUANTITIES-FILE ASSIGN TO QTYOUT
000870                 FILE STATUS IS WS-QTY-STATUS.

000880        DATA DIVISION.
000890        FILE SECTION.
000900*====================================================================
000910*    BEAM INPUT FILE - ONE RECORD PER ETABS BEAM, FIXED 167 BYTES.
000920*====================================================================
000930        FD  BEAM-INPUT-FILE
000940             RECORDING MODE IS F
000950             BLOCK CONTAINS 0 RECORDS.
000960             COPY RCBEAMIN.
000970        EJECT
000980*====================================================================
000990*    BEAM SCHEDULE REPORT FILE - 133-BYTE PRINT LINES.
001000*====================================================================
001010        FD  BEAM-SCHEDULE-FILE
001020             RECORDING MODE IS F
001030             BLOCK CONTAINS 0 RECORDS.
001040             01  SKED-REPORT-REC             PIC X(133).
001050        EJECT
001060*====================================================================
001070*    QUANTITIES REPORT FILE - 133-BYTE PRINT LINES.
001080*====================================================================
001090        FD  QUANTITIES-FILE
001100             RECORDING MODE IS F
001110             BLOCK CONTAINS 0 RECORDS.
001120             01  QTY-REPORT-REC              PIC X(133).
001130        EJECT
001140        WORKING-STORAGE SECTION.
001150             01  FILLER PIC X(32)
001160                 VALUE 'RCBMSKED WORKING STORAGE BEGINS'.
001170*====================================================================
001180*    BEAM SCHEDULE AND QUANTITIES PRINT LINE LAYOUTS
001190*====================================================================
001200             COPY RCSKDLIN.
001210             COPY RCQTYLIN.
001220*====================================================================
001230*    DESIGN RESULT AREA PASSED TO AND RETURNED FROM EACH ENGINE
001240*====================================================================
001250             COPY RCDSGRES.
001260        EJECT
001270*====================================================================
001280*    SWITCHES AND FILE STATUS
001290*====================================================================
001300             01  READ-ONLY-WORK-AREA.
001310                 05  END-OF-FILE-INDICATOR      PIC X(01).
001320                     88  END-OF-FILE                VALUE 'Y'.
001330                 05  WS-FIRST-BEAM-IND          PIC X(01).
001340                     88  WS-FIRST-BEAM               VALUE 'Y'.
001350                 05  WS-DEEP-BEAM-IND           PIC X(01).
001360                     88  WS-DEEP-BEAM                VALUE 'Y'.
001370                 05  WS-BEAM-INPUT-STATUS       PIC X(02).
001380                     88  BEAM-INPUT-OK               VALUE '00'.
001390                     88  BEAM-INPUT-EOF              VALUE '10'.
001400                 05  WS-SKED-STATUS             PIC X(02).
001410                     88  SKED-WRITE-OK               VALUE '00'.
001420                 05  WS-QTY-STATUS              PIC X(02).
001430                     88  QTY-WRITE-OK                VALUE '00'.
001440        EJECT
001450*====================================================================
001460*    COUNTERS
001470*====================================================================
001480             01  VARIABLE-WORK-AREA.
001490                 05  WS-BEAM-READ-CNT           PIC 9(07) COMP-3 VALUE ZERO.
001500                 05  WS-SKED-WRITTEN-CNT        PIC 9(07) COMP-3 VALUE ZERO.
001510                 05  WS-QTY-WRITTEN-CNT         PIC 9(07) COMP-3 VALUE ZERO.
001520                 05  WS-STOREY-WRITTEN-CNT      PIC 9(05) COMP-3 VALUE ZERO.
001530                 05  WS-PRIOR-STOREY            PIC X(20).
001540                 05  WS-LINE-SUB                PIC 9(02) COMP-3.
001550        EJECT
001560*====================================================================
001570*    STOREY SUBTOTAL AND GRAND TOTAL ACCUMULATORS - CONCRETE VOLUME
001580*    AND THE FOUR REBAR VOLUMES, CLEARED AT EACH STOREY BREAK (THE
001590*    GRAND TOTALS ONLY AT END OF JOB).
001600*====================================================================
001610             01  WS-STOREY-TOTALS.
001620                 05  WS-STOREY-CONC-VOL         PIC S9(07)V9(03) COMP-3.
001630                 05  WS-STOREY-FLEX-VOL         PIC S9(07)V9(03) COMP-3.
001640                 05  WS-STOREY-SHEAR-VOL        PIC S9(07)V9(03) COMP-3.
001650                 05  WS-STOREY-SIDEFACE-VOL     PIC S9(07)V9(03) COMP-3.
001660                 05  WS-STOREY-TOTAL-VOL        PIC S9(07)V9(03) COMP-3.
001670             01  WS-GRAND-TOTALS.
001680                 05  WS-GRAND-CONC-VOL          PIC S9(07)V9(03) COMP-3.
001690                 05  WS-GRAND-FLEX-VOL          PIC S9(07)V9(03) COMP-3.
001700                 05  WS-GRAND-SHEAR-VOL         PIC S9(07)V9(03) COMP-3.
001710                 05  WS-GRAND-SIDEFACE-VOL      PIC S9(07)V9(03) COMP-3.
001720                 05  WS-GRAND-TOTAL-VOL         PIC S9(07)V9(03) COMP-3.
001730        EJECT
001740*====================================================================
001750*    QUANTITIES CALCULATOR WORK AREA - ONE BEAM AT A TIME
001760*====================================================================
001770             01  WS-QTY-WORK.
001780                 05  WS-CONC-AREA               PIC 9(03)V9(03) COMP-3.
001790                 05  WS-CONC-VOLUME             PIC 9(05)V9(03) COMP-3.
001800                 05  WS-FLEX-AREA               PIC 9(03)V9(03) COMP-3.
001810                 05  WS-FLEX-VOLUME             PIC 9(05)V9(03) COMP-3.
001820                 05  WS-SHEAR-AREA              PIC 9(03)V9(03) COMP-3.
001830                 05  WS-SHEAR-VOL-ACCUM         PIC 9(08)V9(03) COMP-3.
001840                 05  WS-SHEAR-VOLUME            PIC 9(05)V9(03) COMP-3.
001850                 05  WS-SIDEFACE-AREA           PIC 9(03)V9(03) COMP-3.
001860                 05  WS-SIDEFACE-VOLUME         PIC 9(05)V9(03) COMP-3.
001870                 05  WS-TOTAL-REBAR-AREA        PIC 9(03)V9(03) COMP-3.
001880                 05  WS-TOTAL-REBAR-VOLUME      PIC 9(05)V9(03) COMP-3.
001890                 05  WS-SPAN-M                  PIC 9(03)V9(03) COMP-3.
001900        EJECT
001910*====================================================================
001920*    CRITERIA TRIPLE WORK AREA - REQUIRED, PROVIDED, UTILIZATION -
001930*    REUSED FOR EACH OF THE TEN SCHEDULE CELLS.
001940*====================================================================
001950             01  WS-CRIT-WORK.
001960                 05  WS-CRIT-REQD               PIC 9(05) COMP-3.
001970                 05  WS-CRIT-PROV               PIC 9(05) COMP-3.
001980*    02/14/00 TNP  TKT#RC-0119 - UTIL WAS BEING COMPUTED OFF THE
001990*    ROUNDED WHOLE-NUMBER DISPLAY FIELDS ABOVE, DOUBLE-ROUNDING THE
002000*    PERCENT.  CARRY THE RAW ENGINE DECIMALS SEPARATELY SO 5900 CAN
002010*    DIVIDE BEFORE ANYTHING GETS ROUNDED.
002020                 05  WS-CRIT-REQD-RAW           PIC S9(05)V9(02) COMP-3.
002030                 05  WS-CRIT-PROV-RAW           PIC S9(05)V9(02) COMP-3.
002040                 05  WS-CRIT-UTIL               PIC 9(03)V9(01) COMP-3.
002050             01  FILLER PIC X(32)
002060                 VALUE 'RCBMSKED WORKING STORAGE ENDS  '.

002070        PROCEDURE DIVISION.
002080*====================================================================
002090*                        MAINLINE LOGIC
002100*====================================================================

002110        0000-CONTROL-PROCESS.
002120             PERFORM 1000-INITIALIZATION
002130                 THRU 1099-INITIALIZATION-EXIT.
002140             PERFORM 1100-OPEN-FILES
002150                 THRU 1199-OPEN-FILES-EXIT.
002160             PERFORM 1200-WRITE-SCHEDULE-HEADING
002170                 THRU 1299-WRITE-SCHEDULE-HEADING-EXIT.
002180             PERFORM 1300-WRITE-QUANTITIES-HEADING
002190                 THRU 1399-WRITE-QUANTITIES-HEADING-EXIT.
002200             MOVE SPACE TO END-OF-FILE-INDICATOR.
002210             PERFORM 2000-MAIN-PROCESS
002220                 THRU 2099-MAIN-PROCESS-EXIT
002230                 UNTIL END-OF-FILE.
002240             IF NOT WS-FIRST-BEAM
002250                 PERFORM 8000-WRITE-STOREY-SUBTOTAL
002260                 THRU 8099-WRITE-STOREY-SUBTOTAL-EXIT
002270             END-IF.
002280             PERFORM 8100-WRITE-GRAND-TOTALS
002290                 THRU 8199-WRITE-GRAND-TOTALS-EXIT.
002300             PERFORM EOJ9000-CLOSE-FILES
002310                 THRU EOJ9999-EXIT.
002320             GOBACK.
002330        EJECT
002340*====================================================================
002350*                         INITIALIZATION
002360*====================================================================

002370        1000-INITIALIZATION.
002380             INITIALIZE END-OF-FILE-INDICATOR.
002390             MOVE 'Y' TO WS-FIRST-BEAM-IND.
002400             MOVE SPACES TO WS-PRIOR-STOREY.
002410             INITIALIZE WS-BEAM-READ-CNT WS-SKED-WRITTEN-CNT
002420                 WS-QTY-WRITTEN-CNT WS-STOREY-WRITTEN-CNT.
002430             INITIALIZE WS-STOREY-TOTALS.
002440             INITIALIZE WS-GRAND-TOTALS.
002450        1099-INITIALIZATION-EXIT.
002460             EXIT.
002470        EJECT
002480*====================================================================
002490*                         OPEN ALL FILES
002500*====================================================================

002510        1100-OPEN-FILES.
002520             OPEN INPUT BEAM-INPUT-FILE.
002530             IF NOT BEAM-INPUT-OK
002540                 DISPLAY 'OPEN OF BEAM-INPUT-FILE FAILED'
002550                 DISPLAY 'WS-BEAM-INPUT-STATUS=' WS-BEAM-INPUT-STATUS
002560                 GO TO EOJ9900-ABEND
002570             END-IF.
002580             OPEN OUTPUT BEAM-SCHEDULE-FILE.
002590             IF NOT SKED-WRITE-OK
002600                 DISPLAY 'OPEN OF BEAM-SCHEDULE-FILE FAILED'
002610                 DISPLAY 'WS-SKED-STATUS=' WS-SKED-STATUS
002620                 GO TO EOJ9900-ABEND
002630             END-IF.
002640             OPEN OUTPUT QUANTITIES-FILE.
002650             IF NOT QTY-WRITE-OK
002660                 DISPLAY 'OPEN OF QUANTITIES-FILE FAILED'
002670                 DISPLAY 'WS-QTY-STATUS=' WS-QTY-STATUS
002680                 GO TO EOJ9900-ABEND
002690             END-IF.
002700        1199-OPEN-FILES-EXIT.
002710             EXIT.
002720*====================================================================
002730*                   SCHEDULE REPORT PAGE HEADING
002740*====================================================================

002750        1200-WRITE-SCHEDULE-HEADING.
002760             MOVE 'STOREY      ETABS ID   SPAN WIDTH DEPTH BL/B/BR  TL/T/TR'
002770                 TO SKH1-TEXT.
002780             WRITE SKED-REPORT-REC FROM SKH1-TEXT
002790                 AFTER ADVANCING TOP-OF-FORM.
002800             MOVE '            SIDE FACE     SHEAR H/J/K        REQD PROV UTIL%'
002810                 TO SKH2-TEXT.
002820             WRITE SKED-REPORT-REC FROM SKH2-TEXT
002830                 AFTER ADVANCING 1 LINE.
002840        1299-WRITE-SCHEDULE-HEADING-EXIT.
002850             EXIT.
002860        EJECT
002870*====================================================================
002880*                  QUANTITIES REPORT PAGE HEADING
002890*====================================================================

002900        1300-WRITE-QUANTITIES-HEADING.
002910             MOVE 'STOREY      ETABS ID   SPAN WIDTH DEPTH CONC.VOL FLEX.VOL'
002920                 TO QTH1-TEXT.
002930             WRITE QTY-REPORT-REC FROM QTH1-TEXT
002940                 AFTER ADVANCING TOP-OF-FORM.
002950             MOVE '            SHEAR.VOL SIDE.VOL TOTAL.REBAR.VOL' TO QTH2-TEXT.
002960             WRITE QTY-REPORT-REC FROM QTH2-TEXT
002970                 AFTER ADVANCING 1 LINE.
002980        1399-WRITE-QUANTITIES-HEADING-EXIT.
002990             EXIT.
003000        EJECT
003010*====================================================================
003020*                         MAIN PROCESS
003030*====================================================================

003040        2000-MAIN-PROCESS.
003050             PERFORM 2100-READ-NEXT-BEAM
003060                 THRU 2199-READ-NEXT-BEAM-EXIT.
003070             IF NOT END-OF-FILE
003080                 PERFORM 3000-PROCESS-ONE-BEAM
003090                 THRU 3099-PROCESS-ONE-BEAM-EXIT
003100             END-IF.
003110        2099-MAIN-PROCESS-EXIT.
003120             EXIT.
003130        EJECT
003140*====================================================================
003150*                       READ NEXT BEAM
003160*====================================================================

003170        2100-READ-NEXT-BEAM.
003180             READ BEAM-INPUT-FILE.
003190             IF BEAM-INPUT-EOF
003200                 SET END-OF-FILE TO TRUE
003210             ELSE
003220                 IF NOT BEAM-INPUT-OK
003230                     DISPLAY 'READ OF BEAM-INPUT-FILE FAILED'
003240                     DISPLAY 'WS-BEAM-INPUT-STATUS=' WS-BEAM-INPUT-STATUS
003250                     GO TO EOJ9900-ABEND
003260                 ELSE
003270                     ADD 1 TO WS-BEAM-READ-CNT
003280                 END-IF
003290             END-IF.
003300        2199-READ-NEXT-BEAM-EXIT.
003310             EXIT.
003320        EJECT
003330*====================================================================
003340*                     PROCESS ONE BEAM
003350*         ORCHESTRATOR SEQUENCE - FLEXURE, THEN SHEAR (SHEAR
003360*         NEEDS THE SMALLEST FLEXURAL BAR FOR ITS END-ZONE SPACING
003370*         LIMIT), THEN SIDE-FACE ON DEEP BEAMS ONLY (SIDE-FACE
003380*         NEEDS THE FLEXURAL RESIDUAL STEEL).  RCSDFENG IS NOT
003390*         CALLED AT ALL ON A SHALLOW BEAM - TORSION WAS ALREADY
003400*         FOLDED INTO FLEXURE BY RCFLXENG FOR THAT BEAM.
003410*====================================================================

003420        3000-PROCESS-ONE-BEAM.
003430             PERFORM 3100-CHECK-STOREY-BREAK
003440                 THRU 3199-CHECK-STOREY-BREAK-EXIT.
003450             INITIALIZE DSGN-RESULT-AREA.
003460             CALL 'RCFLXENG' USING BEAM-INPUT-RECORD DSGN-RESULT-AREA.
003470             CALL 'RCSHRENG' USING BEAM-INPUT-RECORD DSGN-RESULT-AREA.
003480             IF BI-DEPTH > 700
003490                 SET WS-DEEP-BEAM TO TRUE
003500                 CALL 'RCSDFENG' USING BEAM-INPUT-RECORD DSGN-RESULT-AREA
003510             ELSE
003520                 MOVE 'N' TO WS-DEEP-BEAM-IND
003530                 MOVE 'N' TO FS-APPLICABLE-IND
003540                 MOVE 'N' TO FS-SOLVED-IND
003550                 MOVE ZERO TO FS-EFF-REQ FS-PROV-AREA
003560                 MOVE SPACES TO FS-SCHED-TEXT
003570             END-IF.
003580             PERFORM 5000-WRITE-SCHEDULE-RECORD
003590                 THRU 5099-WRITE-SCHEDULE-RECORD-EXIT.
003600             PERFORM 6000-COMPUTE-QUANTITIES
003610                 THRU 6099-COMPUTE-QUANTITIES-EXIT.
003620             PERFORM 6500-WRITE-QUANTITIES-RECORD
003630                 THRU 6599-WRITE-QUANTITIES-RECORD-EXIT.
003640             PERFORM 6600-ACCUMULATE-TOTALS
003650                 THRU 6699-ACCUMULATE-TOTALS-EXIT.
003660             MOVE BI-STOREY TO WS-PRIOR-STOREY.
003670             MOVE 'N' TO WS-FIRST-BEAM-IND.
003680        3099-PROCESS-ONE-BEAM-EXIT.
003690             EXIT.
003700        EJECT
003710*====================================================================
003720*             3100 - STOREY CONTROL BREAK CHECK
003730*         A CHANGE OF STOREY CLOSES OUT THE PRIOR STOREY'S SUBTOTAL
003740*         LINE ON THE QUANTITIES REPORT AND CLEARS THE ACCUMULATORS.
003750*         FIRST BEAM ON THE RUN NEVER TRIGGERS A BREAK.
003760*====================================================================

003770        3100-CHECK-STOREY-BREAK.
003780             IF NOT WS-FIRST-BEAM
003790                 IF BI-STOREY NOT = WS-PRIOR-STOREY
003800                     PERFORM 8000-WRITE-STOREY-SUBTOTAL
003810                         THRU 8099-WRITE-STOREY-SUBTOTAL-EXIT
003820                 END-IF
003830             END-IF.
003840        3199-CHECK-STOREY-BREAK-EXIT.
003850             EXIT.
003860        EJECT
003870*====================================================================
003880*                5000 - BUILD AND WRITE THE SCHEDULE RECORD
003890*         FOUR ROWS PER BEAM - SEE RCSKDLIN FOR THE LAYOUT.
003900*====================================================================

003910        5000-WRITE-SCHEDULE-RECORD.
003920             PERFORM 5010-BUILD-SKED-ROW-1 THRU 5019-BUILD-SKED-ROW-1-EXIT.
003930             WRITE SKED-REPORT-REC FROM SKED-LINE-1.
003940             ADD 1 TO WS-SKED-WRITTEN-CNT.
003950             PERFORM 5020-BUILD-SKED-ROW-2 THRU 5029-BUILD-SKED-ROW-2-EXIT.
003960             WRITE SKED-REPORT-REC FROM SKED-LINE-2.
003970             ADD 1 TO WS-SKED-WRITTEN-CNT.
003980             PERFORM 5030-BUILD-SKED-ROW-3 THRU 5039-BUILD-SKED-ROW-3-EXIT.
003990             WRITE SKED-REPORT-REC FROM SKED-LINE-3.
004000             ADD 1 TO WS-SKED-WRITTEN-CNT.
004010             PERFORM 5040-BUILD-SKED-ROW-4 THRU 5049-BUILD-SKED-ROW-4-EXIT.
004020             WRITE SKED-REPORT-REC FROM SKED-LINE-4.
004030             ADD 1 TO WS-SKED-WRITTEN-CNT.
004040        5099-WRITE-SCHEDULE-RECORD-EXIT.
004050             EXIT.

004060        5010-BUILD-SKED-ROW-1.
004070             MOVE BI-STOREY TO SK1-STOREY.
004080             MOVE BI-ETABS-ID TO SK1-ETABS-ID.
004090             MOVE BI-SPAN TO SK1-SPAN.
004100             MOVE BI-WIDTH TO SK1-WIDTH.
004110             MOVE BI-DEPTH TO SK1-DEPTH.
004120             MOVE FR-BL-SCHED-TEXT TO SK1-BL.
004130             MOVE FR-B-SCHED-TEXT TO SK1-B.
004140             MOVE FR-BR-SCHED-TEXT TO SK1-BR.
004150        5019-BUILD-SKED-ROW-1-EXIT.
004160             EXIT.

004170        5020-BUILD-SKED-ROW-2.
004180             MOVE FR-TL-SCHED-TEXT TO SK2-TL.
004190             MOVE FR-T-SCHED-TEXT TO SK2-T.
004200             MOVE FR-TR-SCHED-TEXT TO SK2-TR.
004210             MOVE FS-SCHED-TEXT TO SK2-SIDEFACE.
004220             MOVE SR-L-SCHED-TEXT TO SK2-H.
004230             MOVE SR-M-SCHED-TEXT TO SK2-J.
004240             MOVE SR-R-SCHED-TEXT TO SK2-K.
004250        5029-BUILD-SKED-ROW-2-EXIT.
004260             EXIT.

004270*    ROW 3 - THE SIX FLEXURAL CRITERIA TRIPLES.
004280*    02/14/00 TNP  TKT#RC-0119 - WS-CRIT-xxx-RAW CARRY THE ENGINE'S
004290*    DECIMAL EFF-REQ/PROV-AREA INTO 5900 UNROUNDED; WS-CRIT-REQD/PROV
004300*    ARE ROUNDED SEPARATELY, FOR DISPLAY ON THE SCHEDULE ONLY.
004310        5030-BUILD-SKED-ROW-3.
004320             COMPUTE WS-CRIT-REQD ROUNDED = FR-BL-EFF-REQ.
004330             COMPUTE WS-CRIT-PROV ROUNDED = FR-BL-PROV-AREA.
004340             MOVE FR-BL-EFF-REQ TO WS-CRIT-REQD-RAW.
004350             MOVE FR-BL-PROV-AREA TO WS-CRIT-PROV-RAW.
004360             PERFORM 5900-COMPUTE-UTIL THRU 5909-COMPUTE-UTIL-EXIT.
004370             MOVE WS-CRIT-REQD TO SK3-BL-REQD.
004380             MOVE WS-CRIT-PROV TO SK3-BL-PROV.
004390             MOVE WS-CRIT-UTIL TO SK3-BL-UTIL.
004400             COMPUTE WS-CRIT-REQD ROUNDED = FR-B-EFF-REQ.
004410             COMPUTE WS-CRIT-PROV ROUNDED = FR-B-PROV-AREA.
004420             MOVE FR-B-EFF-REQ TO WS-CRIT-REQD-RAW.
004430             MOVE FR-B-PROV-AREA TO WS-CRIT-PROV-RAW.
004440             PERFORM 5900-COMPUTE-UTIL THRU 5909-COMPUTE-UTIL-EXIT.
004450             MOVE WS-CRIT-REQD TO SK3-B-REQD.
004460             MOVE WS-CRIT-PROV TO SK3-B-PROV.
004470             MOVE WS-CRIT-UTIL TO SK3-B-UTIL.
004480             COMPUTE WS-CRIT-REQD ROUNDED = FR-BR-EFF-REQ.
004490             COMPUTE WS-CRIT-PROV ROUNDED = FR-BR-PROV-AREA.
004500             MOVE FR-BR-EFF-REQ TO WS-CRIT-REQD-RAW.
004510             MOVE FR-BR-PROV-AREA TO WS-CRIT-PROV-RAW.
004520             PERFORM 5900-COMPUTE-UTIL THRU 5909-COMPUTE-UTIL-EXIT.
004530             MOVE WS-CRIT-REQD TO SK3-BR-REQD.
004540             MOVE WS-CRIT-PROV TO SK3-BR-PROV.
004550             MOVE WS-CRIT-UTIL TO SK3-BR-UTIL.
004560             COMPUTE WS-CRIT-REQD ROUNDED = FR-TL-EFF-REQ.
004570             COMPUTE WS-CRIT-PROV ROUNDED = FR-TL-PROV-AREA.
004580             MOVE FR-TL-EFF-REQ TO WS-CRIT-REQD-RAW.
004590             MOVE FR-TL-PROV-AREA TO WS-CRIT-PROV-RAW.
004600             PERFORM 5900-COMPUTE-UTIL THRU 5909-COMPUTE-UTIL-EXIT.
004610             MOVE WS-CRIT-REQD TO SK3-TL-REQD.
004620             MOVE WS-CRIT-PROV TO SK3-TL-PROV.
004630             MOVE WS-CRIT-UTIL TO SK3-TL-UTIL.
004640             COMPUTE WS-CRIT-REQD ROUNDED = FR-T-EFF-REQ.
004650             COMPUTE WS-CRIT-PROV ROUNDED = FR-T-PROV-AREA.
004660             MOVE FR-T-EFF-REQ TO WS-CRIT-REQD-RAW.
004670             MOVE FR-T-PROV-AREA TO WS-CRIT-PROV-RAW.
004680             PERFORM 5900-COMPUTE-UTIL THRU 5909-COMPUTE-UTIL-EXIT.
004690             MOVE WS-CRIT-REQD TO SK3-T-REQD.
004700             MOVE WS-CRIT-PROV TO SK3-T-PROV.
004710             MOVE WS-CRIT-UTIL TO SK3-T-UTIL.
004720             COMPUTE WS-CRIT-REQD ROUNDED = FR-TR-EFF-REQ.
004730             COMPUTE WS-CRIT-PROV ROUNDED = FR-TR-PROV-AREA.
004740             MOVE FR-TR-EFF-REQ TO WS-CRIT-REQD-RAW.
004750             MOVE FR-TR-PROV-AREA TO WS-CRIT-PROV-RAW.
004760             PERFORM 5900-COMPUTE-UTIL THRU 5909-COMPUTE-UTIL-EXIT.
004770             MOVE WS-CRIT-REQD TO SK3-TR-REQD.
004780             MOVE WS-CRIT-PROV TO SK3-TR-PROV.
004790             MOVE WS-CRIT-UTIL TO SK3-TR-UTIL.
004800        5039-BUILD-SKED-ROW-3-EXIT.
004810             EXIT.

004820*    ROW 4 - SIDE-FACE AND THE THREE SHEAR ZONE CRITERIA TRIPLES.
004830        5040-BUILD-SKED-ROW-4.
004840             COMPUTE WS-CRIT-REQD ROUNDED = FS-EFF-REQ.
004850             COMPUTE WS-CRIT-PROV ROUNDED = FS-PROV-AREA.
004860             MOVE FS-EFF-REQ TO WS-CRIT-REQD-RAW.
004870             MOVE FS-PROV-AREA TO WS-CRIT-PROV-RAW.
004880             PERFORM 5900-COMPUTE-UTIL THRU 5909-COMPUTE-UTIL-EXIT.
004890             MOVE WS-CRIT-REQD TO SK4-SF-REQD.
004900             MOVE WS-CRIT-PROV TO SK4-SF-PROV.
004910             MOVE WS-CRIT-UTIL TO SK4-SF-UTIL.
004920             COMPUTE WS-CRIT-REQD ROUNDED = SR-L-EFF-REQ.
004930             COMPUTE WS-CRIT-PROV ROUNDED = SR-L-PROV-AREA.
004940             MOVE SR-L-EFF-REQ TO WS-CRIT-REQD-RAW.
004950             MOVE SR-L-PROV-AREA TO WS-CRIT-PROV-RAW.
004960             PERFORM 5900-COMPUTE-UTIL THRU 5909-COMPUTE-UTIL-EXIT.
004970             MOVE WS-CRIT-REQD TO SK4-H-REQD.
004980             MOVE WS-CRIT-PROV TO SK4-H-PROV.
004990             MOVE WS-CRIT-UTIL TO SK4-H-UTIL.
005000             COMPUTE WS-CRIT-REQD ROUNDED = SR-M-EFF-REQ.
005010             COMPUTE WS-CRIT-PROV ROUNDED = SR-M-PROV-AREA.
005020             MOVE SR-M-EFF-REQ TO WS-CRIT-REQD-RAW.
005030             MOVE SR-M-PROV-AREA TO WS-CRIT-PROV-RAW.
005040             PERFORM 5900-COMPUTE-UTIL THRU 5909-COMPUTE-UTIL-EXIT.
005050             MOVE WS-CRIT-REQD TO SK4-J-REQD.
005060             MOVE WS-CRIT-PROV TO SK4-J-PROV.
005070             MOVE WS-CRIT-UTIL TO SK4-J-UTIL.
005080             COMPUTE WS-CRIT-REQD ROUNDED = SR-R-EFF-REQ.
005090             COMPUTE WS-CRIT-PROV ROUNDED = SR-R-PROV-AREA.
005100             MOVE SR-R-EFF-REQ TO WS-CRIT-REQD-RAW.
005110             MOVE SR-R-PROV-AREA TO WS-CRIT-PROV-RAW.
005120             PERFORM 5900-COMPUTE-UTIL THRU 5909-COMPUTE-UTIL-EXIT.
005130             MOVE WS-CRIT-REQD TO SK4-K-REQD.
005140             MOVE WS-CRIT-PROV TO SK4-K-PROV.
005150             MOVE WS-CRIT-UTIL TO SK4-K-UTIL.
005160        5049-BUILD-SKED-ROW-4-EXIT.
005170             EXIT.
005180        EJECT
005190*====================================================================
005200*    5900 - UTILIZATION PERCENT FROM WS-CRIT-REQD-RAW AND
005210*    WS-CRIT-PROV-RAW - REQUIRED OVER PROVIDED TIMES 100, ROUNDED
005220*    TO 1 DECIMAL, ZERO WHEN NOTHING WAS REQUIRED.
005230*    02/14/00 TNP  TKT#RC-0119 - DIVIDE OFF THE RAW FIELDS, NOT THE
005240*    WHOLE-NUMBER DISPLAY FIELDS, SO THE PERCENT ISN'T ROUNDED TWICE.
005250*====================================================================

005260        5900-COMPUTE-UTIL.
005270             IF WS-CRIT-REQD-RAW = ZERO
005280                 MOVE ZERO TO WS-CRIT-UTIL
005290             ELSE
005300                 COMPUTE WS-CRIT-UTIL ROUNDED =
005310                 WS-CRIT-REQD-RAW / WS-CRIT-PROV-RAW * 100
005320             END-IF.
005330        5909-COMPUTE-UTIL-EXIT.
005340             EXIT.
005350*====================================================================
005360*                6000 - QUANTITIES CALCULATOR
005370*         CONCRETE AND REBAR AREA/VOLUME FOR THIS BEAM, 3 DECIMALS,
005380*         SPAN CONVERTED MM TO M.
005390*====================================================================

005400        6000-COMPUTE-QUANTITIES.
005410             COMPUTE WS-CONC-AREA ROUNDED =
005420                 BI-WIDTH * BI-DEPTH * 0.000001.
005430             COMPUTE WS-CONC-VOLUME ROUNDED =
005440                 WS-CONC-AREA * BI-SPAN * 0.001.
005450             COMPUTE WS-FLEX-AREA ROUNDED =
005460                 (FR-BL-PROV-AREA + FR-B-PROV-AREA + FR-BR-PROV-AREA +
005470                 FR-TL-PROV-AREA + FR-T-PROV-AREA + FR-TR-PROV-AREA) * 0.000001.
005480             COMPUTE WS-FLEX-VOLUME ROUNDED =
005490                 WS-FLEX-AREA * BI-SPAN * 0.001.
005500             COMPUTE WS-SHEAR-AREA ROUNDED =
005510                 (SR-L-PROV-AREA + SR-M-PROV-AREA + SR-R-PROV-AREA) * 0.000001.
005520             IF BI-SPAN = ZERO
005530                 MOVE ZERO TO WS-SHEAR-VOLUME
005540             ELSE
005550                 COMPUTE WS-SHEAR-VOL-ACCUM =
005560                 (SR-L-PROV-AREA * BI-SPAN / 1000) +
005570                 (SR-M-PROV-AREA * BI-SPAN / 1000) +
005580                 (SR-R-PROV-AREA * BI-SPAN / 1000)
005590                 COMPUTE WS-SHEAR-VOLUME ROUNDED =
005600                 WS-SHEAR-VOL-ACCUM * 0.000001
005610             END-IF.
005620             COMPUTE WS-SIDEFACE-AREA ROUNDED =
005630                 FS-PROV-AREA * 0.000001.
005640             COMPUTE WS-SIDEFACE-VOLUME ROUNDED =
005650                 WS-SIDEFACE-AREA * BI-SPAN * 0.001.
005660             COMPUTE WS-TOTAL-REBAR-AREA ROUNDED =
005670                 WS-FLEX-AREA + WS-SHEAR-AREA + WS-SIDEFACE-AREA.
005680             COMPUTE WS-TOTAL-REBAR-VOLUME ROUNDED =
005690                 WS-FLEX-VOLUME + WS-SHEAR-VOLUME + WS-SIDEFACE-VOLUME.
005700        6099-COMPUTE-QUANTITIES-EXIT.
005710             EXIT.
005720        EJECT
005730*====================================================================
005740*          6500 - BUILD AND WRITE THE QUANTITIES RECORD
005750*====================================================================

005760        6500-WRITE-QUANTITIES-RECORD.
005770             MOVE BI-STOREY TO QL1-STOREY.
005780             MOVE BI-ETABS-ID TO QL1-ETABS-ID.
005790             MOVE BI-SPAN TO QL1-SPAN.
005800             MOVE BI-WIDTH TO QL1-WIDTH.
005810             MOVE BI-DEPTH TO QL1-DEPTH.
005820             MOVE WS-CONC-AREA TO QL1-CONC-AREA.
005830             MOVE WS-CONC-VOLUME TO QL1-CONC-VOLUME.
005840             MOVE WS-FLEX-AREA TO QL1-FLEX-AREA.
005850             MOVE WS-FLEX-VOLUME TO QL1-FLEX-VOLUME.
005860             MOVE WS-SHEAR-AREA TO QL1-SHEAR-AREA.
005870             MOVE WS-SHEAR-VOLUME TO QL1-SHEAR-VOLUME.
005880             MOVE WS-SIDEFACE-AREA TO QL1-SIDEFACE-AREA.
005890             MOVE WS-SIDEFACE-VOLUME TO QL1-SIDEFACE-VOLUME.
005900             MOVE WS-TOTAL-REBAR-AREA TO QL1-TOTAL-REBAR-AREA.
005910             MOVE WS-TOTAL-REBAR-VOLUME TO QL1-TOTAL-REBAR-VOLUME.
005920             WRITE QTY-REPORT-REC FROM QTY-LINE-1.
005930             ADD 1 TO WS-QTY-WRITTEN-CNT.
005940        6599-WRITE-QUANTITIES-RECORD-EXIT.
005950             EXIT.
005960        EJECT
005970*====================================================================
005980*      6600 - ACCUMULATE THIS BEAM INTO THE STOREY AND GRAND TOTALS
005990*====================================================================

006000        6600-ACCUMULATE-TOTALS.
006010             ADD WS-CONC-VOLUME TO WS-STOREY-CONC-VOL WS-GRAND-CONC-VOL.
006020             ADD WS-FLEX-VOLUME TO WS-STOREY-FLEX-VOL WS-GRAND-FLEX-VOL.
006030             ADD WS-SHEAR-VOLUME TO WS-STOREY-SHEAR-VOL WS-GRAND-SHEAR-VOL.
006040             ADD WS-SIDEFACE-VOLUME TO WS-STOREY-SIDEFACE-VOL
006050                 WS-GRAND-SIDEFACE-VOL.
006060             ADD WS-TOTAL-REBAR-VOLUME TO WS-STOREY-TOTAL-VOL
006070                 WS-GRAND-TOTAL-VOL.
006080        6699-ACCUMULATE-TOTALS-EXIT.
006090             EXIT.
006100        EJECT
006110*====================================================================
006120*        8000 - WRITE THE STOREY SUBTOTAL LINE AND CLEAR IT
006130*====================================================================

006140        8000-WRITE-STOREY-SUBTOTAL.
006150             STRING WS-PRIOR-STOREY DELIMITED BY SPACE
006160                 ' STOREY TOTAL' DELIMITED BY SIZE
006170                 INTO QL2-LABEL.
006180             MOVE WS-STOREY-CONC-VOL TO QL2-CONC-VOLUME.
006190             MOVE WS-STOREY-FLEX-VOL TO QL2-FLEX-VOLUME.
006200             MOVE WS-STOREY-SHEAR-VOL TO QL2-SHEAR-VOLUME.
006210             MOVE WS-STOREY-SIDEFACE-VOL TO QL2-SIDEFACE-VOLUME.
006220             MOVE WS-STOREY-TOTAL-VOL TO QL2-TOTAL-REBAR-VOLUME.
006230             WRITE QTY-REPORT-REC FROM QTY-LINE-2.
006240             ADD 1 TO WS-QTY-WRITTEN-CNT.
006250             ADD 1 TO WS-STOREY-WRITTEN-CNT.
006260             INITIALIZE WS-STOREY-TOTALS.
006270        8099-WRITE-STOREY-SUBTOTAL-EXIT.
006280             EXIT.
006290        EJECT
006300*====================================================================
006310*              8100 - WRITE THE END-OF-JOB GRAND TOTAL LINE
006320*====================================================================

006330        8100-WRITE-GRAND-TOTALS.
006340             MOVE 'GRAND TOTAL - ALL STOREYS' TO QL2-LABEL.
006350             MOVE WS-GRAND-CONC-VOL TO QL2-CONC-VOLUME.
006360             MOVE WS-GRAND-FLEX-VOL TO QL2-FLEX-VOLUME.
006370             MOVE WS-GRAND-SHEAR-VOL TO QL2-SHEAR-VOLUME.
006380             MOVE WS-GRAND-SIDEFACE-VOL TO QL2-SIDEFACE-VOLUME.
006390             MOVE WS-GRAND-TOTAL-VOL TO QL2-TOTAL-REBAR-VOLUME.
006400             WRITE QTY-REPORT-REC FROM QTY-LINE-2.
006410             ADD 1 TO WS-QTY-WRITTEN-CNT.
006420        8199-WRITE-GRAND-TOTALS-EXIT.
006430             EXIT.
006440        EJECT
006450*====================================================================
006460*                         CLOSE FILES
006470*====================================================================

006480        EOJ9000-CLOSE-FILES.
006490             CLOSE BEAM-INPUT-FILE BEAM-SCHEDULE-FILE QUANTITIES-FILE.
006500             DISPLAY 'BEAMS READ:         ' WS-BEAM-READ-CNT.
006510             DISPLAY 'SCHEDULE LINES WRITTEN: ' WS-SKED-WRITTEN-CNT.
006520             DISPLAY 'QUANTITIES LINES WRITTEN: ' WS-QTY-WRITTEN-CNT.
006530             DISPLAY 'STOREY SUBTOTALS WRITTEN: ' WS-STOREY-WRITTEN-CNT.
006540             GO TO EOJ9999-EXIT.
006550        EOJ9900-ABEND.
006560             DISPLAY 'PROGRAM ABENDING DUE TO ERROR'.
006570        EOJ9999-EXIT.
006580             EXIT.
