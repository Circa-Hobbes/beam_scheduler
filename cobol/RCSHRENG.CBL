000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID. RCSHRENG.
000030        AUTHOR. R. TEMPEST.
000040        INSTALLATION. STRUCTURAL DRAFTING - BATCH DESIGN SECTION.
000050        DATE-WRITTEN. 04/02/1988.
000060        DATE-COMPILED.
000070        SECURITY.     STRUCTURAL DRAFTING - INTERNAL USE ONLY.
000080*====================================================================
000090*
000100*A    ABSTRACT..
000110*  SHEAR ENGINE FOR THE BEAM REINFORCEMENT SCHEDULING BATCH.
000120*  CALLED ONCE PER BEAM BY RCBMSKED, AFTER RCFLXENG.  SELECTS THE
000130*  TRANSVERSE LINK ARRANGEMENT AT THE LEFT, MIDDLE AND RIGHT SHEAR
000140*  ZONES - LEG COUNT, BAR DIAMETER AND SPACING - SUBJECT TO THE
000150*  CODAL SPACING LIMIT OF EACH ZONE.
000160*
000170*J    JCL..
000180*
000190*  CALLED AS A SUBPROGRAM FROM RCBMSKED - NOT A JOB STEP ON ITS OWN.
000200*  LINK-EDITED INTO THE RCBMSKED LOAD MODULE.
000210*
000220*P    ENTRY PARAMETERS..
000230*     BEAM-INPUT-RECORD   (RCBEAMIN)    - READ ONLY.
000240*     DSGN-RESULT-AREA    (RCDSGRES)    - FLEX-RESULT READ FOR THE
000250*                                         SMALLEST PROVIDED BAR;
000260*                                         SHEAR-RESULT RETURNED.
000270*
000280*E    ERRORS DETECTED BY THIS ELEMENT..
000290*     NONE - ALL UNSOLVABLE BEAMS ARE REPORTED, NOT ABENDED.
000300*
000310*C    ELEMENTS INVOKED BY THIS ELEMENT..
000320*     NONE.
000330*
000340*U    USER CONSTANTS AND TABLES REFERENCED..
000350*     RCBARTAB ---- LINK DIAMETER AND SPACING CANDIDATE TABLES
000360*
000370*====================================================================
000380*  R. TEMPEST     04/02/88  ORIGINAL
000390*  R. TEMPEST     09/25/89  TIE-BREAK CLARIFIED - FEWER LEGS, THEN
000400*                           SMALLER DIAMETER, THEN LARGER SPACING
000410*  D. OKONKWO     08/14/90  END-ZONE SPACING LIMIT NOW KEYED OFF THE
000420*                           SMALLEST BAR RCFLXENG ACTUALLY SCHEDULED,
000430*                           NOT A FIXED ASSUMED DIAMETER
000440*  D. OKONKWO     02/09/99  Y2K - NO DATE FIELDS IN THIS PROGRAM,
000450*                           REVIEWED AND SIGNED OFF, NO CHANGE
000460*  T. PELLETIER   03/02/00  TKT#RC-0124 - WS-CAND-BEST-TEXT/SCHED-TEXT
000470*                           ARE ONLY X(14), TOO SHORT FOR THE FULL
000480*                           OVERSTRESS WORDING. NOW CODES "OVERSTRESSED"
000490*                           AND "INCR BEAM SIZE", SEE 2500
000500*  K. ANAND       11/15/01  TKT#RC-0158 - RECOMPILED UNDER COBOL/370
000510*                           RELEASE 4, NO SOURCE CHANGE
000520*  F. ODUYA       06/03/04  TKT#RC-0239 - CORRECTED 1100 HEADER COMMENT,
000530*                           IT STILL NAMED THE OLD FR-XX-MIN-DIAM FIELD
000540*                           FROM BEFORE RCFLXENG STARTED RETURNING
000550*                           PER-LAYER D1/D2, NO LOGIC CHANGE
000560*====================================================================
000570
000580        ENVIRONMENT DIVISION.
000590        CONFIGURATION SECTION.
000600             SOURCE-COMPUTER. IBM-370.
000610             OBJECT-COMPUTER. IBM-370.
000620             SPECIAL-NAMES.
000630                 C01 IS TOP-OF-FORM
000640                 UPSI-0 ON STATUS IS RCSHRENG-TRACE-ON
000650                       OFF STATUS IS RCSHRENG-TRACE-OFF.
000660
000670        DATA DIVISION.
000680        WORKING-STORAGE SECTION.
000690        01  FILLER PIC X(32)
000700                 VALUE 'RCSHRENG WORKING STORAGE BEGINS'.
000710*====================================================================
000720*    REBAR CANDIDATE TABLES - SHARED WITH RCFLXENG AND RCSDFENG
000730*====================================================================
000740        COPY RCBARTAB.
000750*====================================================================
000760*    ENGINE WORKING STORAGE
000770*====================================================================
000780        01  WS-ENGINE-WORK.
000790             05  WS-LEG-MAX                PIC 9(02) COMP-3.
000800             05  WS-END-ZONE-LIMIT         PIC 9(03) COMP-3.
000810             05  WS-END-ZONE-MAX           PIC 9(03) COMP-3.
000820             05  WS-MID-ZONE-LIMIT         PIC 9(03) COMP-3.
000830             05  WS-SMALLEST-BAR           PIC 9(02) COMP-3.
000840             05  WS-CAND-D2-SCRATCH        PIC 9(02) COMP-3.
000850*    PERMITTED SPACING LISTS - ONE FLAG PER CANDIDATE, IN THE ORDER
000860*    CARRIED BY RCBARTABS WS-SPACING TABLE (250,200,150,125,100).
000870        01  WS-END-ZONE-PERMIT-TBL.
000880             05  WS-END-ZONE-PERMIT        PIC X(01) OCCURS 5 TIMES.
000890                 88  WS-END-ZONE-OK              VALUE 'Y'.
000900        01  WS-MID-ZONE-PERMIT-TBL.
000910             05  WS-MID-ZONE-PERMIT        PIC X(01) OCCURS 5 TIMES.
000920                 88  WS-MID-ZONE-OK              VALUE 'Y'.
000930*    CANDIDATE SEARCH WORK AREA - REUSED FOR EACH OF THE THREE ZONES.
000940        01  WS-CAND-WORK.
000950             05  WS-CAND-R                 PIC S9(05)V9 COMP-3.
000960             05  WS-CAND-OVERSTR-IND       PIC X(01).
000970                 88  WS-CAND-OVERSTR            VALUE 'Y'.
000980             05  WS-CAND-IS-END-ZONE-IND   PIC X(01).
000990                 88  WS-CAND-IS-END-ZONE        VALUE 'Y'.
001000             05  WS-CAND-I-LEG             PIC 9(02) COMP-3.
001010             05  WS-CAND-I-DIAM            PIC 9(02) COMP-3.
001020             05  WS-CAND-I-SPACE           PIC 9(02) COMP-3.
001030             05  WS-CAND-LEGS              PIC 9(02) COMP-3.
001040             05  WS-CAND-DIAM              PIC 9(02) COMP-3.
001050             05  WS-CAND-SPACE             PIC 9(03) COMP-3.
001060             05  WS-CAND-AREA              PIC 9(04)V99 COMP-3.
001070             05  WS-CAND-PROVIDED          PIC 9(05)V9 COMP-3.
001080             05  WS-CAND-BEST-FOUND-IND    PIC X(01).
001090                 88  WS-CAND-BEST-FOUND         VALUE 'Y'.
001100             05  WS-CAND-BEST-PROVIDED     PIC 9(05)V9 COMP-3.
001110             05  WS-CAND-BEST-LEGS         PIC 9(02) COMP-3.
001120             05  WS-CAND-BEST-DIAM         PIC 9(02) COMP-3.
001130             05  WS-CAND-BEST-SPACE        PIC 9(03) COMP-3.
001140             05  WS-CAND-BEST-TEXT         PIC X(14).
001150             05  WS-CAND-BEST-SOLVED-IND   PIC X(01).
001160                 88  WS-CAND-BEST-SOLVED        VALUE 'Y'.
001170             05  WS-CAND-TEXT-WORK         PIC X(14).
001180             05  WS-CAND-LEGS-ED           PIC 9(01).
001190             05  WS-CAND-DIAM-ED           PIC 9(02).
001200             05  WS-CAND-SPACE-ED          PIC 9(03).
001210
001220        LINKAGE SECTION.
001230        COPY RCBEAMIN.
001240        COPY RCDSGRES.
001250
001260        PROCEDURE DIVISION USING BEAM-INPUT-RECORD DSGN-RESULT-AREA.
001270*====================================================================
001280*                        MAINLINE LOGIC
001290*====================================================================
001300
001310        0000-CONTROL-PROCESS.
001320             PERFORM 1000-SETUP-LEG-RANGE
001330                 THRU 1099-SETUP-LEG-RANGE-EXIT.
001340             PERFORM 1100-FIND-SMALLEST-BAR
001350                 THRU 1199-FIND-SMALLEST-BAR-EXIT.
001360             PERFORM 1200-BUILD-SPACING-LISTS
001370                 THRU 1299-BUILD-SPACING-LISTS-EXIT.
001380             PERFORM 2100-SELECT-ALL-ZONES
001390                 THRU 2199-SELECT-ALL-ZONES-EXIT.
001400             GOBACK.
001410        EJECT
001420*====================================================================
001430*         1000 - LEG-COUNT CANDIDATE RANGE, RULE 1
001440*         EVERY INTEGER FROM 2 UP TO THE FLEXURAL BAR COUNT.
001450*====================================================================
001460
001470        1000-SETUP-LEG-RANGE.
001480             COMPUTE WS-LEG-MAX = (BI-WIDTH / 100) - 1.
001490             IF WS-LEG-MAX < 2
001500                 MOVE 2 TO WS-LEG-MAX
001510             END-IF.
001520        1099-SETUP-LEG-RANGE-EXIT.
001530             EXIT.
001540        EJECT
001550*====================================================================
001560*         1100 - SMALLEST PROVIDED LONGITUDINAL BAR, RULE 3
001570*         RCFLXENG LEFT ITS SCHEDULED LAYER DIAMETERS PER STATION IN
001580*         FR-XX-D1/FR-XX-D2.  TAKE THE SMALLEST LAYER DIAMETER OVER
001590*         ALL SIX STATIONS.  A STATION THAT WAS NOT SOLVED CARRIES
001600*         D1 AND D2 BOTH ZERO AND IS IGNORED.
001610*====================================================================
001620
001630        1100-FIND-SMALLEST-BAR.
001640             MOVE WS-FLEX-DIAM (WS-FLEX-DIAM-MAX) TO WS-SMALLEST-BAR.
001650             PERFORM 1110-TEST-ONE-STATION-MIN THRU 1119-TEST-ONE-STATION-MIN-EXIT
001660                 VARYING WS-CAND-I-DIAM FROM 1 BY 1 UNTIL WS-CAND-I-DIAM > 6.
001670        1199-FIND-SMALLEST-BAR-EXIT.
001680             EXIT.
001690
001700        1110-TEST-ONE-STATION-MIN.
001710*    D2 OF ZERO MEANS THE STATION WAS SOLVED WITH A SINGLE LAYER -
001720*    D1 IS THEN ITS ONLY, AND SMALLEST, BAR.
001730             EVALUATE WS-CAND-I-DIAM
001740                 WHEN 1 MOVE FR-BL-D1 TO WS-CAND-DIAM MOVE FR-BL-D2 TO WS-CAND-D2-SCRATCH
001750                 WHEN 2 MOVE FR-B-D1  TO WS-CAND-DIAM MOVE FR-B-D2  TO WS-CAND-D2-SCRATCH
001760                 WHEN 3 MOVE FR-BR-D1 TO WS-CAND-DIAM MOVE FR-BR-D2 TO WS-CAND-D2-SCRATCH
001770                 WHEN 4 MOVE FR-TL-D1 TO WS-CAND-DIAM MOVE FR-TL-D2 TO WS-CAND-D2-SCRATCH
001780                 WHEN 5 MOVE FR-T-D1  TO WS-CAND-DIAM MOVE FR-T-D2  TO WS-CAND-D2-SCRATCH
001790                 WHEN 6 MOVE FR-TR-D1 TO WS-CAND-DIAM MOVE FR-TR-D2 TO WS-CAND-D2-SCRATCH
001800             END-EVALUATE.
001810             IF WS-CAND-D2-SCRATCH > 0 AND WS-CAND-D2-SCRATCH < WS-CAND-DIAM
001820                 MOVE WS-CAND-D2-SCRATCH TO WS-CAND-DIAM
001830             END-IF.
001840             IF WS-CAND-DIAM > 0
001850                 IF WS-CAND-DIAM < WS-SMALLEST-BAR
001860                     MOVE WS-CAND-DIAM TO WS-SMALLEST-BAR
001870                 END-IF
001880             END-IF.
001890        1119-TEST-ONE-STATION-MIN-EXIT.
001900             EXIT.
001910        EJECT
001920*====================================================================
001930*         1200 - PERMISSIBLE SPACING LISTS, RULE 3
001940*         END ZONES - MAX SPACING = MIN(DEPTH/4, 8 X SMALLEST BAR).
001950*         MIDDLE ZONE - MAX SPACING = DEPTH/2.
001960*====================================================================
001970
001980        1200-BUILD-SPACING-LISTS.
001990             COMPUTE WS-END-ZONE-LIMIT = BI-DEPTH / 4.
002000             COMPUTE WS-END-ZONE-MAX = 8 * WS-SMALLEST-BAR.
002010             IF WS-END-ZONE-MAX < WS-END-ZONE-LIMIT
002020                 MOVE WS-END-ZONE-MAX TO WS-END-ZONE-LIMIT
002030             END-IF.
002040             COMPUTE WS-MID-ZONE-LIMIT = BI-DEPTH / 2.
002050             PERFORM 1210-FLAG-ONE-SPACING THRU 1219-FLAG-ONE-SPACING-EXIT
002060                 VARYING WS-CAND-I-SPACE FROM 1 BY 1 UNTIL WS-CAND-I-SPACE > WS-SPACING-MAX.
002070        1299-BUILD-SPACING-LISTS-EXIT.
002080             EXIT.
002090
002100        1210-FLAG-ONE-SPACING.
002110             IF WS-SPACING (WS-CAND-I-SPACE) <= WS-END-ZONE-LIMIT
002120                 MOVE 'Y' TO WS-END-ZONE-PERMIT (WS-CAND-I-SPACE)
002130             ELSE
002140                 MOVE 'N' TO WS-END-ZONE-PERMIT (WS-CAND-I-SPACE)
002150             END-IF.
002160             IF WS-SPACING (WS-CAND-I-SPACE) <= WS-MID-ZONE-LIMIT
002170                 MOVE 'Y' TO WS-MID-ZONE-PERMIT (WS-CAND-I-SPACE)
002180             ELSE
002190                 MOVE 'N' TO WS-MID-ZONE-PERMIT (WS-CAND-I-SPACE)
002200             END-IF.
002210        1219-FLAG-ONE-SPACING-EXIT.
002220             EXIT.
002230        EJECT
002240*====================================================================
002250*         2100 - DRIVE THE THREE ZONE SELECTIONS
002260*====================================================================
002270
002280        2100-SELECT-ALL-ZONES.
002290             PERFORM 2110-SELECT-LEFT-ZONE   THRU 2119-SELECT-LEFT-ZONE-EXIT.
002300             PERFORM 2120-SELECT-MIDDLE-ZONE THRU 2129-SELECT-MIDDLE-ZONE-EXIT.
002310             PERFORM 2130-SELECT-RIGHT-ZONE  THRU 2139-SELECT-RIGHT-ZONE-EXIT.
002320        2199-SELECT-ALL-ZONES-EXIT.
002330             EXIT.
002340
002350        2110-SELECT-LEFT-ZONE.
002360             COMPUTE WS-CAND-R = BI-REQ-SHEAR-L + BI-REQ-TORS-TRV-L.
002370             MOVE BI-SHEAR-OSTR TO WS-CAND-OVERSTR-IND.
002380             MOVE 'Y' TO WS-CAND-IS-END-ZONE-IND.
002390             PERFORM 2500-SELECT-ONE-ZONE
002400                 THRU 2599-SELECT-ONE-ZONE-EXIT.
002410             MOVE WS-CAND-R TO SR-L-EFF-REQ.
002420             MOVE WS-CAND-BEST-PROVIDED TO SR-L-PROV-AREA.
002430             MOVE WS-CAND-BEST-DIAM TO SR-L-DIAM.
002440             MOVE WS-CAND-BEST-TEXT TO SR-L-SCHED-TEXT.
002450             MOVE WS-CAND-BEST-SOLVED-IND TO SR-L-SOLVED-IND.
002460        2119-SELECT-LEFT-ZONE-EXIT.
002470             EXIT.
002480
002490        2120-SELECT-MIDDLE-ZONE.
002500             COMPUTE WS-CAND-R = BI-REQ-SHEAR-M + BI-REQ-TORS-TRV-M.
002510             MOVE BI-SHEAR-OSTR TO WS-CAND-OVERSTR-IND.
002520             MOVE 'N' TO WS-CAND-IS-END-ZONE-IND.
002530             PERFORM 2500-SELECT-ONE-ZONE
002540                 THRU 2599-SELECT-ONE-ZONE-EXIT.
002550             MOVE WS-CAND-R TO SR-M-EFF-REQ.
002560             MOVE WS-CAND-BEST-PROVIDED TO SR-M-PROV-AREA.
002570             MOVE WS-CAND-BEST-DIAM TO SR-M-DIAM.
002580             MOVE WS-CAND-BEST-TEXT TO SR-M-SCHED-TEXT.
002590             MOVE WS-CAND-BEST-SOLVED-IND TO SR-M-SOLVED-IND.
002600        2129-SELECT-MIDDLE-ZONE-EXIT.
002610             EXIT.
002620
002630        2130-SELECT-RIGHT-ZONE.
002640             COMPUTE WS-CAND-R = BI-REQ-SHEAR-R + BI-REQ-TORS-TRV-R.
002650             MOVE BI-SHEAR-OSTR TO WS-CAND-OVERSTR-IND.
002660             MOVE 'Y' TO WS-CAND-IS-END-ZONE-IND.
002670             PERFORM 2500-SELECT-ONE-ZONE
002680                 THRU 2599-SELECT-ONE-ZONE-EXIT.
002690             MOVE WS-CAND-R TO SR-R-EFF-REQ.
002700             MOVE WS-CAND-BEST-PROVIDED TO SR-R-PROV-AREA.
002710             MOVE WS-CAND-BEST-DIAM TO SR-R-DIAM.
002720             MOVE WS-CAND-BEST-TEXT TO SR-R-SCHED-TEXT.
002730             MOVE WS-CAND-BEST-SOLVED-IND TO SR-R-SOLVED-IND.
002740        2139-SELECT-RIGHT-ZONE-EXIT.
002750             EXIT.
002760
002770        EJECT
002780*====================================================================
002790*         2500 - SELECT ONE LINK ARRANGEMENT
002800*         SCANS LEGS X DIAMETER X PERMITTED SPACING FOR THE CHEAPEST
002810*         CANDIDATE THAT MEETS OR EXCEEDS THE TOTAL TRANSVERSE
002820*         REQUIREMENT.  TIE - FEWER LEGS, THEN SMALLER DIAMETER,
002830*         THEN LARGER SPACING (R. TEMPEST, 9/89).
002840*    03/02/00 TNP  TKT#RC-0124 - SCHED-TEXT IS ONLY X(14), TOO SHORT
002850*    FOR THE DRAFTING OFFICE'S FULL OVERSTRESS WORDING.  WE CODE
002860*    "OVERSTRESSED" AND "INCR BEAM SIZE" HERE, SAME AS RCFLXENG AND
002870*    RCSDFENG, SEE DESIGN NOTE FILED WITH THE BATCH SCHEDULE.
002880*====================================================================
002890
002900        2500-SELECT-ONE-ZONE.
002910             MOVE 'N' TO WS-CAND-BEST-FOUND-IND.
002920             MOVE ZERO TO WS-CAND-BEST-PROVIDED.
002930             MOVE SPACES TO WS-CAND-BEST-TEXT.
002940             MOVE 'N' TO WS-CAND-BEST-SOLVED-IND.
002950             IF WS-CAND-OVERSTR
002960                 MOVE 'OVERSTRESSED' TO WS-CAND-BEST-TEXT
002970             ELSE
002980                 PERFORM 2510-SCAN-ONE-LEG-COUNT
002990                     THRU 2519-SCAN-ONE-LEG-COUNT-EXIT
003000                     VARYING WS-CAND-I-LEG FROM 2 BY 1
003010                     UNTIL WS-CAND-I-LEG > WS-LEG-MAX
003020                 IF WS-CAND-BEST-FOUND
003030                     MOVE 'Y' TO WS-CAND-BEST-SOLVED-IND
003040                 ELSE
003050                     MOVE 'INCR BEAM SIZE' TO WS-CAND-BEST-TEXT
003060                 END-IF
003070             END-IF.
003080        2599-SELECT-ONE-ZONE-EXIT.
003090             EXIT.
003100
003110        2510-SCAN-ONE-LEG-COUNT.
003120             MOVE WS-CAND-I-LEG TO WS-CAND-LEGS.
003130             PERFORM 2520-SCAN-ONE-DIAMETER
003140                 THRU 2529-SCAN-ONE-DIAMETER-EXIT
003150                 VARYING WS-CAND-I-DIAM FROM 1 BY 1
003160                 UNTIL WS-CAND-I-DIAM > WS-LINK-DIAM-MAX.
003170        2519-SCAN-ONE-LEG-COUNT-EXIT.
003180             EXIT.
003190
003200        2520-SCAN-ONE-DIAMETER.
003210             MOVE WS-LINK-DIAM (WS-CAND-I-DIAM) TO WS-CAND-DIAM.
003220             COMPUTE WS-CAND-AREA ROUNDED =
003230                 WS-PI / 4 * WS-CAND-DIAM * WS-CAND-DIAM.
003240             PERFORM 2530-SCAN-ONE-SPACING
003250                 THRU 2539-SCAN-ONE-SPACING-EXIT
003260                 VARYING WS-CAND-I-SPACE FROM 1 BY 1
003270                 UNTIL WS-CAND-I-SPACE > WS-SPACING-MAX.
003280        2529-SCAN-ONE-DIAMETER-EXIT.
003290             EXIT.
003300
003310        2530-SCAN-ONE-SPACING.
003320             IF WS-CAND-IS-END-ZONE
003330                 IF WS-END-ZONE-OK (WS-CAND-I-SPACE)
003340                     PERFORM 2535-PRICE-ONE-SPACING
003350                         THRU 2538-PRICE-ONE-SPACING-EXIT
003360                 END-IF
003370             ELSE
003380                 IF WS-MID-ZONE-OK (WS-CAND-I-SPACE)
003390                     PERFORM 2535-PRICE-ONE-SPACING
003400                         THRU 2538-PRICE-ONE-SPACING-EXIT
003410                 END-IF
003420             END-IF.
003430        2539-SCAN-ONE-SPACING-EXIT.
003440             EXIT.
003450
003460        2535-PRICE-ONE-SPACING.
003470             MOVE WS-SPACING (WS-CAND-I-SPACE) TO WS-CAND-SPACE.
003480             COMPUTE WS-CAND-PROVIDED ROUNDED =
003490                 WS-CAND-LEGS * WS-CAND-AREA * 1000 / WS-CAND-SPACE.
003500             PERFORM 2540-BUILD-TEXT THRU 2549-BUILD-TEXT-EXIT.
003510             PERFORM 2550-EVALUATE-CANDIDATE
003520                 THRU 2559-EVALUATE-CANDIDATE-EXIT.
003530        2538-PRICE-ONE-SPACING-EXIT.
003540             EXIT.
003550
003560        2540-BUILD-TEXT.
003570             MOVE WS-CAND-LEGS TO WS-CAND-LEGS-ED.
003580             MOVE WS-CAND-DIAM TO WS-CAND-DIAM-ED.
003590             MOVE WS-CAND-SPACE TO WS-CAND-SPACE-ED.
003600             MOVE SPACES TO WS-CAND-TEXT-WORK.
003610             STRING WS-CAND-LEGS-ED DELIMITED BY SIZE
003620                 'L-T' DELIMITED BY SIZE
003630                 WS-CAND-DIAM-ED DELIMITED BY SIZE
003640                 '@' DELIMITED BY SIZE
003650                 WS-CAND-SPACE-ED DELIMITED BY SIZE
003660                 INTO WS-CAND-TEXT-WORK.
003670        2549-BUILD-TEXT-EXIT.
003680             EXIT.
003690
003700        2550-EVALUATE-CANDIDATE.
003710             IF WS-CAND-PROVIDED >= WS-CAND-R
003720                 IF NOT WS-CAND-BEST-FOUND
003730                     PERFORM 2560-ADOPT-CANDIDATE
003740                         THRU 2569-ADOPT-CANDIDATE-EXIT
003750                 ELSE
003760                     IF WS-CAND-PROVIDED < WS-CAND-BEST-PROVIDED
003770                         PERFORM 2560-ADOPT-CANDIDATE
003780                             THRU 2569-ADOPT-CANDIDATE-EXIT
003790                     ELSE
003800                         IF WS-CAND-PROVIDED = WS-CAND-BEST-PROVIDED
003810                             PERFORM 2570-BREAK-TIE
003820                                 THRU 2579-BREAK-TIE-EXIT
003830                         END-IF
003840                     END-IF
003850                 END-IF
003860             END-IF.
003870        2559-EVALUATE-CANDIDATE-EXIT.
003880             EXIT.
003890
003900        2560-ADOPT-CANDIDATE.
003910             MOVE 'Y' TO WS-CAND-BEST-FOUND-IND.
003920             MOVE WS-CAND-PROVIDED TO WS-CAND-BEST-PROVIDED.
003930             MOVE WS-CAND-LEGS TO WS-CAND-BEST-LEGS.
003940             MOVE WS-CAND-DIAM TO WS-CAND-BEST-DIAM.
003950             MOVE WS-CAND-SPACE TO WS-CAND-BEST-SPACE.
003960             MOVE WS-CAND-TEXT-WORK TO WS-CAND-BEST-TEXT.
003970        2569-ADOPT-CANDIDATE-EXIT.
003980             EXIT.
003990
004000        2570-BREAK-TIE.
004010             IF WS-CAND-LEGS < WS-CAND-BEST-LEGS
004020                 PERFORM 2560-ADOPT-CANDIDATE THRU 2569-ADOPT-CANDIDATE-EXIT
004030             ELSE
004040                 IF WS-CAND-LEGS = WS-CAND-BEST-LEGS
004050                     IF WS-CAND-DIAM < WS-CAND-BEST-DIAM
004060                         PERFORM 2560-ADOPT-CANDIDATE
004070                             THRU 2569-ADOPT-CANDIDATE-EXIT
004080                     ELSE
004090                         IF WS-CAND-DIAM = WS-CAND-BEST-DIAM
004100                             IF WS-CAND-SPACE > WS-CAND-BEST-SPACE
004110                                 PERFORM 2560-ADOPT-CANDIDATE
004120                                     THRU 2569-ADOPT-CANDIDATE-EXIT
004130                             END-IF
004140                         END-IF
004150                     END-IF
004160                 END-IF
004170             END-IF.
004180        2579-BREAK-TIE-EXIT.
004190             EXIT.
