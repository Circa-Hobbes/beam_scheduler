000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID. RCFLXENG.
000030        AUTHOR. R. TEMPEST.
000040        INSTALLATION. STRUCTURAL DRAFTING - BATCH DESIGN SECTION.
000050        DATE-WRITTEN. 03/18/1988.
000060        DATE-COMPILED.
000070        SECURITY.     STRUCTURAL DRAFTING - INTERNAL USE ONLY.
000080*====================================================================
000090*
000100*A    ABSTRACT..
000110*  FLEXURE ENGINE FOR THE BEAM REINFORCEMENT SCHEDULING BATCH.
000120*  CALLED ONCE PER BEAM BY RCBMSKED.  SELECTS THE LONGITUDINAL BAR
000130*  SCHEDULE TOP AND BOTTOM AT THE LEFT, MIDDLE AND RIGHT STATIONS,
000140*  FOLDS TORSION STEEL INTO FLEXURE ON SHALLOW BEAMS, UNIFIES SHORT
000150*  SPAN STATIONS TO ONE GOVERNING SCHEDULE, AND RETURNS THE RESIDUAL
000160*  STEEL PER STATION FOR THE SIDE-FACE ENGINE.
000170*
000180*J    JCL..
000190*
000200*  CALLED AS A SUBPROGRAM FROM RCBMSKED - NOT A JOB STEP ON ITS OWN.
000210*  LINK-EDITED INTO THE RCBMSKED LOAD MODULE.
000220*
000230*P    ENTRY PARAMETERS..
000240*     BEAM-INPUT-RECORD   (RCBEAMIN)    - READ ONLY.
000250*     DSGN-RESULT-AREA    (RCDSGRES)    - FLEX-RESULT RETURNED.
000260*
000270*E    ERRORS DETECTED BY THIS ELEMENT..
000280*     NONE - ALL UNSOLVABLE BEAMS ARE REPORTED, NOT ABENDED.
000290*
000300*C    ELEMENTS INVOKED BY THIS ELEMENT..
000310*     NONE.
000320*
000330*U    USER CONSTANTS AND TABLES REFERENCED..
000340*     RCBARTAB ---- FLEXURAL BAR DIAMETER TABLE
000350*
000360*====================================================================
000370*  R. TEMPEST     03/18/88  ORIGINAL
000380*  R. TEMPEST     09/25/89  CORRECTED TIE-BREAK ON EQUAL PROVIDED
000390*                           AREA - SINGLE LAYER NOW WINS OVER A
000400*                           TWO-LAYER CANDIDATE OF THE SAME AREA
000410*  D. OKONKWO     06/02/90  SPAN-FEASIBILITY UNIFICATION ADDED FOR
000420*                           BEAMS UNDER 3000 MM CLEAR SPAN
000430*  D. OKONKWO     02/09/99  Y2K - NO DATE FIELDS IN THIS PROGRAM,
000440*                           REVIEWED AND SIGNED OFF, NO CHANGE
000450*  T. PELLETIER   03/02/00  TKT#RC-0124 - WS-CAND-BEST-TEXT/SCHED-TEXT
000460*                           ARE ONLY X(18), TOO SHORT FOR THE FULL
000470*                           OVERSTRESS WORDING. NOW CODES "OVERSTRESSED"
000480*                           AND "INCR BEAM SIZE", SEE 2500
000490*  K. ANAND       11/15/01  TKT#RC-0158 - RECOMPILED UNDER COBOL/370
000500*                           RELEASE 4, NO SOURCE CHANGE
000510*  F. ODUYA       05/20/04  TKT#RC-0233 - MINOR COMMENT CLEANUP PASS
000520*                           ACROSS THE SCHEDULE-SELECTION PARAGRAPHS,
000530*                           NO LOGIC CHANGE
000540*====================================================================
000550
000560        ENVIRONMENT DIVISION.
000570        CONFIGURATION SECTION.
000580             SOURCE-COMPUTER. IBM-370.
000590             OBJECT-COMPUTER. IBM-370.
000600             SPECIAL-NAMES.
000610                 C01 IS TOP-OF-FORM
000620                 UPSI-0 ON STATUS IS RCFLXENG-TRACE-ON
000630                       OFF STATUS IS RCFLXENG-TRACE-OFF.
000640
000650        DATA DIVISION.
000660        WORKING-STORAGE SECTION.
000670        01  FILLER PIC X(32)
000680                 VALUE 'RCFLXENG WORKING STORAGE BEGINS'.
000690*====================================================================
000700*    REBAR CANDIDATE TABLES - SHARED WITH RCSHRENG AND RCSDFENG
000710*====================================================================
000720        COPY RCBARTAB.
000730*====================================================================
000740*    ENGINE WORKING STORAGE
000750*====================================================================
000760        01  WS-ENGINE-WORK.
000770             05  WS-REBAR-COUNT            PIC S9(02) COMP-3.
000780             05  WS-HALF-TORS-L            PIC S9(05)V9 COMP-3.
000790             05  WS-HALF-TORS-M            PIC S9(05)V9 COMP-3.
000800             05  WS-HALF-TORS-R            PIC S9(05)V9 COMP-3.
000810             05  WS-GOV-PROVIDED           PIC 9(05)V99 COMP-3.
000820             05  WS-GOV-TEXT               PIC X(18).
000830             05  WS-GOV-SOLVED-IND         PIC X(01).
000840*    CANDIDATE SEARCH WORK AREA - REUSED FOR EACH OF THE SIX FACE /
000850*    STATION COMBINATIONS.
000860        01  WS-CAND-WORK.
000870             05  WS-CAND-R                 PIC S9(05)V9 COMP-3.
000880             05  WS-CAND-OVERSTR-IND       PIC X(01).
000890                 88  WS-CAND-OVERSTR            VALUE 'Y'.
000900             05  WS-CAND-COUNT             PIC 9(02) COMP-3.
000910             05  WS-CAND-I1                PIC 9(02) COMP-3.
000920             05  WS-CAND-I2                PIC 9(02) COMP-3.
000930             05  WS-CAND-D1                PIC 9(02) COMP-3.
000940             05  WS-CAND-D2                PIC 9(02) COMP-3.
000950             05  WS-CAND-AREA1             PIC 9(04)V99 COMP-3.
000960             05  WS-CAND-AREA2             PIC 9(04)V99 COMP-3.
000970             05  WS-CAND-PROVIDED          PIC 9(05)V99 COMP-3.
000980             05  WS-CAND-IS-SINGLE-IND     PIC X(01).
000990                 88  WS-CAND-IS-SINGLE          VALUE 'Y'.
001000             05  WS-CAND-BEST-FOUND-IND    PIC X(01).
001010                 88  WS-CAND-BEST-FOUND         VALUE 'Y'.
001020             05  WS-CAND-BEST-PROVIDED     PIC 9(05)V99 COMP-3.
001030             05  WS-CAND-BEST-IS-SINGLE-IND PIC X(01).
001040                 88  WS-CAND-BEST-IS-SINGLE      VALUE 'Y'.
001050             05  WS-CAND-BEST-D1           PIC 9(02) COMP-3.
001060             05  WS-CAND-BEST-D2           PIC 9(02) COMP-3.
001070             05  WS-CAND-BEST-TEXT         PIC X(18).
001080             05  WS-CAND-BEST-SOLVED-IND   PIC X(01).
001090                 88  WS-CAND-BEST-SOLVED        VALUE 'Y'.
001100             05  WS-CAND-TEXT-WORK         PIC X(18).
001110             05  WS-CAND-COUNT-ED          PIC 9(01).
001120             05  WS-CAND-D1-ED             PIC 9(02).
001130             05  WS-CAND-D2-ED             PIC 9(02).
001140
001150        LINKAGE SECTION.
001160        COPY RCBEAMIN.
001170        COPY RCDSGRES.
001180
001190        PROCEDURE DIVISION USING BEAM-INPUT-RECORD DSGN-RESULT-AREA.
001200*====================================================================
001210*                        MAINLINE LOGIC
001220*====================================================================
001230
001240        0000-CONTROL-PROCESS.
001250             PERFORM 1000-COMPUTE-REBAR-COUNT
001260                 THRU 1099-COMPUTE-REBAR-COUNT-EXIT.
001270             PERFORM 1100-FOLD-TORSION-STEEL
001280                 THRU 1199-FOLD-TORSION-STEEL-EXIT.
001290             PERFORM 2100-SELECT-ALL-SCHEDULES
001300                 THRU 2199-SELECT-ALL-SCHEDULES-EXIT.
001310             PERFORM 3000-APPLY-SPAN-FEASIBILITY
001320                 THRU 3099-APPLY-SPAN-FEASIBILITY-EXIT.
001330             PERFORM 4000-COMPUTE-RESIDUAL-STEEL
001340                 THRU 4099-COMPUTE-RESIDUAL-STEEL-EXIT.
001350             GOBACK.
001360        EJECT
001370*====================================================================
001380*         1000 - LONGITUDINAL BAR COUNT, RULE 1
001390*====================================================================
001400
001410        1000-COMPUTE-REBAR-COUNT.
001420             COMPUTE WS-REBAR-COUNT = (BI-WIDTH / 100) - 1.
001430             IF WS-REBAR-COUNT < 2
001440                 MOVE 2 TO WS-REBAR-COUNT
001450             END-IF.
001460        1099-COMPUTE-REBAR-COUNT-EXIT.
001470             EXIT.
001480        EJECT
001490*====================================================================
001500*         1100 - TORSION SPLITTING, RULE 2
001510*         DEPTH 700 OR LESS - HALF THE TORSION STEEL GOES TO TOP,
001520*         HALF TO BOTTOM, AT EACH STATION.  DEEPER BEAMS - NO SPLIT,
001530*         TORSION IS CARRIED BY THE SIDE-FACE ENGINE INSTEAD.
001540*====================================================================
001550
001560        1100-FOLD-TORSION-STEEL.
001570             IF BI-DEPTH NOT > 700
001580                 COMPUTE WS-HALF-TORS-L = BI-REQ-TORS-FLEX-L / 2
001590                 COMPUTE WS-HALF-TORS-M = BI-REQ-TORS-FLEX-M / 2
001600                 COMPUTE WS-HALF-TORS-R = BI-REQ-TORS-FLEX-R / 2
001610             ELSE
001620                 MOVE ZERO TO WS-HALF-TORS-L
001630                 MOVE ZERO TO WS-HALF-TORS-M
001640                 MOVE ZERO TO WS-HALF-TORS-R
001650             END-IF.
001660        1199-FOLD-TORSION-STEEL-EXIT.
001670             EXIT.
001680        EJECT
001690*====================================================================
001700*         2100 - DRIVE THE SIX FACE / STATION SELECTIONS
001710*         BL/B/BR = BOTTOM FACE (POSITIVE MOMENT).
001720*         TL/T/TR = TOP FACE    (NEGATIVE MOMENT).
001730*====================================================================
001740
001750        2100-SELECT-ALL-SCHEDULES.
001760             PERFORM 2110-SELECT-BL THRU 2119-SELECT-BL-EXIT.
001770             PERFORM 2120-SELECT-B  THRU 2129-SELECT-B-EXIT.
001780             PERFORM 2130-SELECT-BR THRU 2139-SELECT-BR-EXIT.
001790             PERFORM 2140-SELECT-TL THRU 2149-SELECT-TL-EXIT.
001800             PERFORM 2150-SELECT-T  THRU 2159-SELECT-T-EXIT.
001810             PERFORM 2160-SELECT-TR THRU 2169-SELECT-TR-EXIT.
001820        2199-SELECT-ALL-SCHEDULES-EXIT.
001830             EXIT.
001840
001850        2110-SELECT-BL.
001860             COMPUTE WS-CAND-R = BI-REQ-BOT-FLEX-L + WS-HALF-TORS-L.
001870             MOVE BI-FLEX-OSTR-POS TO WS-CAND-OVERSTR-IND.
001880             MOVE WS-REBAR-COUNT TO WS-CAND-COUNT.
001890             PERFORM 2500-SELECT-ONE-SCHEDULE
001900                 THRU 2599-SELECT-ONE-SCHEDULE-EXIT.
001910             MOVE WS-CAND-R TO FR-BL-EFF-REQ.
001920             MOVE WS-CAND-BEST-PROVIDED TO FR-BL-PROV-AREA.
001930             MOVE WS-CAND-BEST-D1 TO FR-BL-D1.
001940             MOVE WS-CAND-BEST-D2 TO FR-BL-D2.
001950             MOVE WS-CAND-BEST-TEXT TO FR-BL-SCHED-TEXT.
001960             MOVE WS-CAND-BEST-SOLVED-IND TO FR-BL-SOLVED-IND.
001970        2119-SELECT-BL-EXIT.
001980             EXIT.
001990
002000        2120-SELECT-B.
002010             COMPUTE WS-CAND-R = BI-REQ-BOT-FLEX-M + WS-HALF-TORS-M.
002020             MOVE BI-FLEX-OSTR-POS TO WS-CAND-OVERSTR-IND.
002030             MOVE WS-REBAR-COUNT TO WS-CAND-COUNT.
002040             PERFORM 2500-SELECT-ONE-SCHEDULE
002050                 THRU 2599-SELECT-ONE-SCHEDULE-EXIT.
002060             MOVE WS-CAND-R TO FR-B-EFF-REQ.
002070             MOVE WS-CAND-BEST-PROVIDED TO FR-B-PROV-AREA.
002080             MOVE WS-CAND-BEST-D1 TO FR-B-D1.
002090             MOVE WS-CAND-BEST-D2 TO FR-B-D2.
002100             MOVE WS-CAND-BEST-TEXT TO FR-B-SCHED-TEXT.
002110             MOVE WS-CAND-BEST-SOLVED-IND TO FR-B-SOLVED-IND.
002120        2129-SELECT-B-EXIT.
002130             EXIT.
002140
002150        2130-SELECT-BR.
002160             COMPUTE WS-CAND-R = BI-REQ-BOT-FLEX-R + WS-HALF-TORS-R.
002170             MOVE BI-FLEX-OSTR-POS TO WS-CAND-OVERSTR-IND.
002180             MOVE WS-REBAR-COUNT TO WS-CAND-COUNT.
002190             PERFORM 2500-SELECT-ONE-SCHEDULE
002200                 THRU 2599-SELECT-ONE-SCHEDULE-EXIT.
002210             MOVE WS-CAND-R TO FR-BR-EFF-REQ.
002220             MOVE WS-CAND-BEST-PROVIDED TO FR-BR-PROV-AREA.
002230             MOVE WS-CAND-BEST-D1 TO FR-BR-D1.
002240             MOVE WS-CAND-BEST-D2 TO FR-BR-D2.
002250             MOVE WS-CAND-BEST-TEXT TO FR-BR-SCHED-TEXT.
002260             MOVE WS-CAND-BEST-SOLVED-IND TO FR-BR-SOLVED-IND.
002270        2139-SELECT-BR-EXIT.
002280             EXIT.
002290
002300        2140-SELECT-TL.
002310             COMPUTE WS-CAND-R = BI-REQ-TOP-FLEX-L + WS-HALF-TORS-L.
002320             MOVE BI-FLEX-OSTR-NEG TO WS-CAND-OVERSTR-IND.
002330             MOVE WS-REBAR-COUNT TO WS-CAND-COUNT.
002340             PERFORM 2500-SELECT-ONE-SCHEDULE
002350                 THRU 2599-SELECT-ONE-SCHEDULE-EXIT.
002360             MOVE WS-CAND-R TO FR-TL-EFF-REQ.
002370             MOVE WS-CAND-BEST-PROVIDED TO FR-TL-PROV-AREA.
002380             MOVE WS-CAND-BEST-D1 TO FR-TL-D1.
002390             MOVE WS-CAND-BEST-D2 TO FR-TL-D2.
002400             MOVE WS-CAND-BEST-TEXT TO FR-TL-SCHED-TEXT.
002410             MOVE WS-CAND-BEST-SOLVED-IND TO FR-TL-SOLVED-IND.
002420        2149-SELECT-TL-EXIT.
002430             EXIT.
002440
002450        2150-SELECT-T.
002460             COMPUTE WS-CAND-R = BI-REQ-TOP-FLEX-M + WS-HALF-TORS-M.
002470             MOVE BI-FLEX-OSTR-NEG TO WS-CAND-OVERSTR-IND.
002480             MOVE WS-REBAR-COUNT TO WS-CAND-COUNT.
002490             PERFORM 2500-SELECT-ONE-SCHEDULE
002500                 THRU 2599-SELECT-ONE-SCHEDULE-EXIT.
002510             MOVE WS-CAND-R TO FR-T-EFF-REQ.
002520             MOVE WS-CAND-BEST-PROVIDED TO FR-T-PROV-AREA.
002530             MOVE WS-CAND-BEST-D1 TO FR-T-D1.
002540             MOVE WS-CAND-BEST-D2 TO FR-T-D2.
002550             MOVE WS-CAND-BEST-TEXT TO FR-T-SCHED-TEXT.
002560             MOVE WS-CAND-BEST-SOLVED-IND TO FR-T-SOLVED-IND.
002570        2159-SELECT-T-EXIT.
002580             EXIT.
002590
002600        2160-SELECT-TR.
002610             COMPUTE WS-CAND-R = BI-REQ-TOP-FLEX-R + WS-HALF-TORS-R.
002620             MOVE BI-FLEX-OSTR-NEG TO WS-CAND-OVERSTR-IND.
002630             MOVE WS-REBAR-COUNT TO WS-CAND-COUNT.
002640             PERFORM 2500-SELECT-ONE-SCHEDULE
002650                 THRU 2599-SELECT-ONE-SCHEDULE-EXIT.
002660             MOVE WS-CAND-R TO FR-TR-EFF-REQ.
002670             MOVE WS-CAND-BEST-PROVIDED TO FR-TR-PROV-AREA.
002680             MOVE WS-CAND-BEST-D1 TO FR-TR-D1.
002690             MOVE WS-CAND-BEST-D2 TO FR-TR-D2.
002700             MOVE WS-CAND-BEST-TEXT TO FR-TR-SCHED-TEXT.
002710             MOVE WS-CAND-BEST-SOLVED-IND TO FR-TR-SOLVED-IND.
002720        2169-SELECT-TR-EXIT.
002730             EXIT.
002740
002750        EJECT
002760*====================================================================
002770*         2500 - SELECT ONE BAR SCHEDULE
002780*         SCANS THE FLEXURAL DIAMETER TABLE FOR THE CHEAPEST SINGLE-
002790*         LAYER OR TWO-LAYER CANDIDATE THAT MEETS OR EXCEEDS THE NET
002800*         REQUIREMENT.  TIE ON PROVIDED AREA - SINGLE LAYER WINS,
002810*         THEN SMALLER TOP-LAYER DIAMETER WINS (R. TEMPEST, 9/89).
002820*    03/02/00 TNP  TKT#RC-0124 - SCHED-TEXT IS ONLY X(18), TOO SHORT
002830*    FOR THE DRAFTING OFFICE'S FULL OVERSTRESS WORDING.  WE CODE
002840*    "OVERSTRESSED" AND "INCR BEAM SIZE" HERE, SAME AS RCSHRENG AND
002850*    RCSDFENG, SEE DESIGN NOTE FILED WITH THE BATCH SCHEDULE.
002860*====================================================================
002870
002880        2500-SELECT-ONE-SCHEDULE.
002890             MOVE 'N' TO WS-CAND-BEST-FOUND-IND.
002900             MOVE ZERO TO WS-CAND-BEST-PROVIDED.
002910             MOVE SPACES TO WS-CAND-BEST-TEXT.
002920             MOVE 'N' TO WS-CAND-BEST-SOLVED-IND.
002930             MOVE ZERO TO WS-CAND-BEST-D1.
002940             MOVE ZERO TO WS-CAND-BEST-D2.
002950             IF WS-CAND-OVERSTR
002960                 MOVE 'OVERSTRESSED' TO WS-CAND-BEST-TEXT
002970             ELSE
002980                 PERFORM 2505-SCAN-ONE-D1
002990                     THRU 2509-SCAN-ONE-D1-EXIT
003000                     VARYING WS-CAND-I1 FROM 1 BY 1
003010                     UNTIL WS-CAND-I1 > WS-FLEX-DIAM-MAX
003020                 IF WS-CAND-BEST-FOUND
003030                     MOVE 'Y' TO WS-CAND-BEST-SOLVED-IND
003040                 ELSE
003050                     MOVE 'INCR BEAM SIZE' TO WS-CAND-BEST-TEXT
003060                 END-IF
003070             END-IF.
003080        2599-SELECT-ONE-SCHEDULE-EXIT.
003090             EXIT.
003100
003110        2505-SCAN-ONE-D1.
003120             MOVE WS-FLEX-DIAM (WS-CAND-I1) TO WS-CAND-D1.
003130             PERFORM 2510-TRY-SINGLE-LAYER THRU 2519-TRY-SINGLE-LAYER-EXIT.
003140             PERFORM 2520-TRY-TWO-LAYER
003150                 THRU 2529-TRY-TWO-LAYER-EXIT
003160                 VARYING WS-CAND-I2 FROM 1 BY 1
003170                 UNTIL WS-CAND-I2 > WS-CAND-I1.
003180        2509-SCAN-ONE-D1-EXIT.
003190             EXIT.
003200
003210        2510-TRY-SINGLE-LAYER.
003220             PERFORM 2530-COMPUTE-AREA1 THRU 2539-COMPUTE-AREA1-EXIT.
003230             MOVE ZERO TO WS-CAND-AREA2.
003240             MOVE ZERO TO WS-CAND-D2.
003250             COMPUTE WS-CAND-PROVIDED ROUNDED =
003260                 WS-CAND-COUNT * WS-CAND-AREA1.
003270             MOVE 'Y' TO WS-CAND-IS-SINGLE-IND.
003280             PERFORM 2540-BUILD-TEXT-1L THRU 2549-BUILD-TEXT-1L-EXIT.
003290             PERFORM 2550-EVALUATE-CANDIDATE
003300                 THRU 2559-EVALUATE-CANDIDATE-EXIT.
003310        2519-TRY-SINGLE-LAYER-EXIT.
003320             EXIT.
003330
003340        2520-TRY-TWO-LAYER.
003350             MOVE WS-FLEX-DIAM (WS-CAND-I2) TO WS-CAND-D2.
003360             PERFORM 2530-COMPUTE-AREA1 THRU 2539-COMPUTE-AREA1-EXIT.
003370             PERFORM 2531-COMPUTE-AREA2 THRU 2538-COMPUTE-AREA2-EXIT.
003380             COMPUTE WS-CAND-PROVIDED ROUNDED =
003390                 WS-CAND-COUNT * (WS-CAND-AREA1 + WS-CAND-AREA2).
003400             MOVE 'N' TO WS-CAND-IS-SINGLE-IND.
003410             PERFORM 2541-BUILD-TEXT-2L THRU 2548-BUILD-TEXT-2L-EXIT.
003420             PERFORM 2550-EVALUATE-CANDIDATE
003430                 THRU 2559-EVALUATE-CANDIDATE-EXIT.
003440        2529-TRY-TWO-LAYER-EXIT.
003450             EXIT.
003460
003470        2530-COMPUTE-AREA1.
003480             COMPUTE WS-CAND-AREA1 ROUNDED =
003490                 WS-PI / 4 * WS-CAND-D1 * WS-CAND-D1.
003500        2539-COMPUTE-AREA1-EXIT.
003510             EXIT.
003520
003530        2531-COMPUTE-AREA2.
003540             COMPUTE WS-CAND-AREA2 ROUNDED =
003550                 WS-PI / 4 * WS-CAND-D2 * WS-CAND-D2.
003560        2538-COMPUTE-AREA2-EXIT.
003570             EXIT.
003580
003590        2540-BUILD-TEXT-1L.
003600             MOVE WS-CAND-COUNT TO WS-CAND-COUNT-ED.
003610             MOVE WS-CAND-D1 TO WS-CAND-D1-ED.
003620             MOVE SPACES TO WS-CAND-TEXT-WORK.
003630             STRING WS-CAND-COUNT-ED DELIMITED BY SIZE
003640                 'T' DELIMITED BY SIZE
003650                 WS-CAND-D1-ED DELIMITED BY SIZE
003660                 INTO WS-CAND-TEXT-WORK.
003670        2549-BUILD-TEXT-1L-EXIT.
003680             EXIT.
003690
003700        2541-BUILD-TEXT-2L.
003710             MOVE WS-CAND-COUNT TO WS-CAND-COUNT-ED.
003720             MOVE WS-CAND-D1 TO WS-CAND-D1-ED.
003730             MOVE WS-CAND-D2 TO WS-CAND-D2-ED.
003740             MOVE SPACES TO WS-CAND-TEXT-WORK.
003750             STRING WS-CAND-COUNT-ED DELIMITED BY SIZE
003760                 'T' DELIMITED BY SIZE
003770                 WS-CAND-D1-ED DELIMITED BY SIZE
003780                 ' + ' DELIMITED BY SIZE
003790                 WS-CAND-COUNT-ED DELIMITED BY SIZE
003800                 'T' DELIMITED BY SIZE
003810                 WS-CAND-D2-ED DELIMITED BY SIZE
003820                 INTO WS-CAND-TEXT-WORK.
003830        2548-BUILD-TEXT-2L-EXIT.
003840             EXIT.
003850
003860        2550-EVALUATE-CANDIDATE.
003870             IF WS-CAND-PROVIDED >= WS-CAND-R
003880                 IF NOT WS-CAND-BEST-FOUND
003890                     PERFORM 2560-ADOPT-CANDIDATE
003900                         THRU 2569-ADOPT-CANDIDATE-EXIT
003910                 ELSE
003920                     IF WS-CAND-PROVIDED < WS-CAND-BEST-PROVIDED
003930                         PERFORM 2560-ADOPT-CANDIDATE
003940                             THRU 2569-ADOPT-CANDIDATE-EXIT
003950                     ELSE
003960                         IF WS-CAND-PROVIDED = WS-CAND-BEST-PROVIDED
003970                             PERFORM 2570-BREAK-TIE
003980                                 THRU 2579-BREAK-TIE-EXIT
003990                         END-IF
004000                     END-IF
004010                 END-IF
004020             END-IF.
004030        2559-EVALUATE-CANDIDATE-EXIT.
004040             EXIT.
004050
004060        2560-ADOPT-CANDIDATE.
004070             MOVE 'Y' TO WS-CAND-BEST-FOUND-IND.
004080             MOVE WS-CAND-PROVIDED TO WS-CAND-BEST-PROVIDED.
004090             MOVE WS-CAND-IS-SINGLE-IND TO WS-CAND-BEST-IS-SINGLE-IND.
004100             MOVE WS-CAND-D1 TO WS-CAND-BEST-D1.
004110             MOVE WS-CAND-D2 TO WS-CAND-BEST-D2.
004120             MOVE WS-CAND-TEXT-WORK TO WS-CAND-BEST-TEXT.
004130        2569-ADOPT-CANDIDATE-EXIT.
004140             EXIT.
004150
004160        2570-BREAK-TIE.
004170             IF WS-CAND-IS-SINGLE AND NOT WS-CAND-BEST-IS-SINGLE
004180                 PERFORM 2560-ADOPT-CANDIDATE THRU 2569-ADOPT-CANDIDATE-EXIT
004190             ELSE
004200                 IF WS-CAND-IS-SINGLE-IND = WS-CAND-BEST-IS-SINGLE-IND
004210                     IF WS-CAND-D1 < WS-CAND-BEST-D1
004220                         PERFORM 2560-ADOPT-CANDIDATE
004230                             THRU 2569-ADOPT-CANDIDATE-EXIT
004240                     END-IF
004250                 END-IF
004260             END-IF.
004270        2579-BREAK-TIE-EXIT.
004280             EXIT.
004290        EJECT
004300*====================================================================
004310*         3000 - SPAN FEASIBILITY, RULE 3
004320*         BEAMS UNDER 3000 MM CLEAR SPAN ARE TOO SHORT TO CUT A
004330*         DIFFERENT SCHEDULE AT EACH STATION - ALL THREE STATIONS OF
004340*         A FACE RUN THE GOVERNING (LARGEST PROVIDED AREA) SCHEDULE.
004350*====================================================================
004360
004370        3000-APPLY-SPAN-FEASIBILITY.
004380             IF BI-SPAN < 3000
004390                 PERFORM 3100-UNIFY-BOTTOM-FACE THRU 3199-UNIFY-BOTTOM-FACE-EXIT
004400                 PERFORM 3200-UNIFY-TOP-FACE THRU 3299-UNIFY-TOP-FACE-EXIT
004410             END-IF.
004420        3099-APPLY-SPAN-FEASIBILITY-EXIT.
004430             EXIT.
004440
004450        3100-UNIFY-BOTTOM-FACE.
004460             MOVE FR-BL-PROV-AREA TO WS-GOV-PROVIDED.
004470             MOVE FR-BL-SCHED-TEXT TO WS-GOV-TEXT.
004480             MOVE FR-BL-SOLVED-IND TO WS-GOV-SOLVED-IND.
004490             IF FR-B-PROV-AREA > WS-GOV-PROVIDED
004500                 MOVE FR-B-PROV-AREA TO WS-GOV-PROVIDED
004510                 MOVE FR-B-SCHED-TEXT TO WS-GOV-TEXT
004520                 MOVE FR-B-SOLVED-IND TO WS-GOV-SOLVED-IND
004530             END-IF.
004540             IF FR-BR-PROV-AREA > WS-GOV-PROVIDED
004550                 MOVE FR-BR-PROV-AREA TO WS-GOV-PROVIDED
004560                 MOVE FR-BR-SCHED-TEXT TO WS-GOV-TEXT
004570                 MOVE FR-BR-SOLVED-IND TO WS-GOV-SOLVED-IND
004580             END-IF.
004590             MOVE WS-GOV-PROVIDED TO FR-BL-PROV-AREA FR-B-PROV-AREA FR-BR-PROV-AREA.
004600             MOVE WS-GOV-TEXT TO FR-BL-SCHED-TEXT FR-B-SCHED-TEXT FR-BR-SCHED-TEXT.
004610             MOVE WS-GOV-SOLVED-IND
004620                 TO FR-BL-SOLVED-IND FR-B-SOLVED-IND FR-BR-SOLVED-IND.
004630        3199-UNIFY-BOTTOM-FACE-EXIT.
004640             EXIT.
004650
004660        3200-UNIFY-TOP-FACE.
004670             MOVE FR-TL-PROV-AREA TO WS-GOV-PROVIDED.
004680             MOVE FR-TL-SCHED-TEXT TO WS-GOV-TEXT.
004690             MOVE FR-TL-SOLVED-IND TO WS-GOV-SOLVED-IND.
004700             IF FR-T-PROV-AREA > WS-GOV-PROVIDED
004710                 MOVE FR-T-PROV-AREA TO WS-GOV-PROVIDED
004720                 MOVE FR-T-SCHED-TEXT TO WS-GOV-TEXT
004730                 MOVE FR-T-SOLVED-IND TO WS-GOV-SOLVED-IND
004740             END-IF.
004750             IF FR-TR-PROV-AREA > WS-GOV-PROVIDED
004760                 MOVE FR-TR-PROV-AREA TO WS-GOV-PROVIDED
004770                 MOVE FR-TR-SCHED-TEXT TO WS-GOV-TEXT
004780                 MOVE FR-TR-SOLVED-IND TO WS-GOV-SOLVED-IND
004790             END-IF.
004800             MOVE WS-GOV-PROVIDED TO FR-TL-PROV-AREA FR-T-PROV-AREA FR-TR-PROV-AREA.
004810             MOVE WS-GOV-TEXT TO FR-TL-SCHED-TEXT FR-T-SCHED-TEXT FR-TR-SCHED-TEXT.
004820             MOVE WS-GOV-SOLVED-IND
004830                 TO FR-TL-SOLVED-IND FR-T-SOLVED-IND FR-TR-SOLVED-IND.
004840        3299-UNIFY-TOP-FACE-EXIT.
004850             EXIT.
004860        EJECT
004870*====================================================================
004880*         4000 - RESIDUAL FLEXURAL STEEL, FOR THE SIDE-FACE ENGINE
004890*         RESIDUAL = (PROVIDED TOP + PROVIDED BOTTOM) AT A STATION,
004900*         LESS THE NET REQUIREMENT AT THAT STATION, FLOORED AT ZERO.
004910*         ONLY MEANINGFUL ON DEEP BEAMS - SEE RCSDFENG.
004920*====================================================================
004930
004940        4000-COMPUTE-RESIDUAL-STEEL.
004950             PERFORM 4100-RESIDUAL-L THRU 4199-RESIDUAL-L-EXIT.
004960             PERFORM 4200-RESIDUAL-M THRU 4299-RESIDUAL-M-EXIT.
004970             PERFORM 4300-RESIDUAL-R THRU 4399-RESIDUAL-R-EXIT.
004980        4099-COMPUTE-RESIDUAL-STEEL-EXIT.
004990             EXIT.
005000
005010        4100-RESIDUAL-L.
005020             COMPUTE FR-RESIDUAL-L ROUNDED =
005030                 FR-TL-PROV-AREA + FR-BL-PROV-AREA
005040                 - BI-REQ-TOP-FLEX-L - BI-REQ-BOT-FLEX-L.
005050             IF FR-RESIDUAL-L < 0
005060                 MOVE ZERO TO FR-RESIDUAL-L
005070             END-IF.
005080        4199-RESIDUAL-L-EXIT.
005090             EXIT.
005100
005110        4200-RESIDUAL-M.
005120             COMPUTE FR-RESIDUAL-M ROUNDED =
005130                 FR-T-PROV-AREA + FR-B-PROV-AREA
005140                 - BI-REQ-TOP-FLEX-M - BI-REQ-BOT-FLEX-M.
005150             IF FR-RESIDUAL-M < 0
005160                 MOVE ZERO TO FR-RESIDUAL-M
005170             END-IF.
005180        4299-RESIDUAL-M-EXIT.
005190             EXIT.
005200
005210        4300-RESIDUAL-R.
005220             COMPUTE FR-RESIDUAL-R ROUNDED =
005230                 FR-TR-PROV-AREA + FR-BR-PROV-AREA
005240                 - BI-REQ-TOP-FLEX-R - BI-REQ-BOT-FLEX-R.
005250             IF FR-RESIDUAL-R < 0
005260                 MOVE ZERO TO FR-RESIDUAL-R
005270             END-IF.
005280        4399-RESIDUAL-R-EXIT.
005290             EXIT.
