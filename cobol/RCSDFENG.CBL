000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID. RCSDFENG.
000030        AUTHOR. D. OKONKWO.
000040        INSTALLATION. STRUCTURAL DRAFTING - BATCH DESIGN SECTION.
000050        DATE-WRITTEN. 07/30/1990.
000060        DATE-COMPILED.
000070        SECURITY.     STRUCTURAL DRAFTING - INTERNAL USE ONLY.
000080*====================================================================
000090*
000100*A    ABSTRACT..
000110*  SIDE-FACE ENGINE FOR THE BEAM REINFORCEMENT SCHEDULING BATCH.
000120*  CALLED ONCE PER BEAM BY RCBMSKED, AFTER RCFLXENG, ON DEEP BEAMS
000130*  ONLY (DEPTH OVER 700 MM).  TORSION STEEL ON A SHALLOW BEAM IS
000140*  ALREADY FOLDED INTO FLEXURE BY RCFLXENG AND THIS ENGINE IS NOT
000150*  CALLED FOR THOSE BEAMS - SEE RCBMSKED 3000-PROCESS-ONE-BEAM.
000160*  NETS THE RESIDUAL FLEXURAL STEEL OFF THE TORSION DEMAND, SIZES
000170*  THE CLEAR VERTICAL FACE, AND SELECTS ONE SIDE-FACE BAR ARRANGEMENT
000180*  FOR THE WHOLE SPAN.
000190*
000200*J    JCL..
000210*
000220*  CALLED AS A SUBPROGRAM FROM RCBMSKED - NOT A JOB STEP ON ITS OWN.
000230*  LINK-EDITED INTO THE RCBMSKED LOAD MODULE.
000240*
000250*P    ENTRY PARAMETERS..
000260*     BEAM-INPUT-RECORD   (RCBEAMIN)    - READ ONLY.
000270*     DSGN-RESULT-AREA    (RCDSGRES)    - FLEX-RESULT AND SHEAR-RESULT
000280*                                         READ FOR RESIDUAL STEEL AND
000290*                                         PROVIDED LINK DIAMETER;
000300*                                         SIDEFACE-RESULT RETURNED.
000310*
000320*E    ERRORS DETECTED BY THIS ELEMENT..
000330*     NONE - ALL UNSOLVABLE BEAMS ARE REPORTED, NOT ABENDED.
000340*
000350*C    ELEMENTS INVOKED BY THIS ELEMENT..
000360*     NONE.
000370*
000380*U    USER CONSTANTS AND TABLES REFERENCED..
000390*     RCBARTAB ---- FLEXURAL BAR DIAMETER AND SPACING TABLES, COVER
000400*                   AND LAYER-GAP CONSTANTS
000410*
000420*====================================================================
000430*  D. OKONKWO     07/30/90  ORIGINAL - REPLACES THE OLD MANUAL
000440*                           SIDE-FACE CHECK FORMERLY DONE ON THE
000450*                           DESIGN OFFICE CALC SHEETS
000460*  D. OKONKWO     08/02/90  CLEAR-SPACE OFFSET NOW TAKES THE GOVERNING
000470*                           (LARGEST) BAR STACK ACROSS ALL THREE
000480*                           STATIONS OF EACH FACE, NOT JUST THE
000490*                           MIDDLE STATION
000500*  S. MALDONADO   02/09/99  Y2K - NO DATE FIELDS IN THIS PROGRAM,
000510*                           REVIEWED AND SIGNED OFF, NO CHANGE
000520*  T. PELLETIER   03/02/00  TKT#RC-0124 - FS-SCHED-TEXT IS ONLY X(14),
000530*                           TOO SHORT FOR THE FULL OVERSTRESS WORDING.
000540*                           NOW CODES "OVERSTRESSED" AND "INCR BEAM
000550*                           SIZE", SEE 3000
000560*  K. ANAND       11/15/01  TKT#RC-0158 - RECOMPILED UNDER COBOL/370
000570*                           RELEASE 4, NO SOURCE CHANGE
000580*  F. ODUYA       05/20/04  TKT#RC-0233 - MINOR COMMENT CLEANUP PASS,
000590*                           NO LOGIC CHANGE
000600*====================================================================

000610        ENVIRONMENT DIVISION.
000620        CONFIGURATION SECTION.
000630             SOURCE-COMPUTER. IBM-370.
000640             OBJECT-COMPUTER. IBM-370.
000650             SPECIAL-NAMES.
000660                 C01 IS TOP-OF-FORM
000670                 UPSI-0 ON STATUS IS RCSDFENG-TRACE-ON
000680                       OFF STATUS IS RCSDFENG-TRACE-OFF.

000690        DATA DIVISION.
000700        WORKING-STORAGE SECTION.
000710        01  FILLER PIC X(32)
000720                 VALUE 'RCSDFENG WORKING STORAGE BEGINS'.
000730*====================================================================
000740*    REBAR CANDIDATE TABLES - SHARED WITH RCFLXENG AND RCSHRENG
000750*====================================================================
000760        COPY RCBARTAB.
000770*====================================================================
000780*    ENGINE WORKING STORAGE
000790*====================================================================
000800        01  WS-ENGINE-WORK.
000810             05  WS-NET-TORS-L             PIC S9(05)V9 COMP-3.
000820             05  WS-NET-TORS-M             PIC S9(05)V9 COMP-3.
000830             05  WS-NET-TORS-R             PIC S9(05)V9 COMP-3.
000840             05  WS-GOV-REQ                PIC S9(05)V9 COMP-3.
000850             05  WS-TOP-STACK-L            PIC 9(03) COMP-3.
000860             05  WS-TOP-STACK-M            PIC 9(03) COMP-3.
000870             05  WS-TOP-STACK-R            PIC 9(03) COMP-3.
000880             05  WS-BOT-STACK-L            PIC 9(03) COMP-3.
000890             05  WS-BOT-STACK-M            PIC 9(03) COMP-3.
000900             05  WS-BOT-STACK-R            PIC 9(03) COMP-3.
000910             05  WS-TOP-STACK-GOV          PIC 9(03) COMP-3.
000920             05  WS-BOT-STACK-GOV          PIC 9(03) COMP-3.
000930             05  WS-TOP-OFFSET             PIC 9(03) COMP-3.
000940             05  WS-BOT-OFFSET             PIC 9(03) COMP-3.
000950             05  WS-CLEAR-SPACE            PIC S9(05) COMP-3.
000960*    CANDIDATE SEARCH WORK AREA.
000970        01  WS-CAND-WORK.
000980             05  WS-CAND-OVERSTR-IND       PIC X(01).
000990                 88  WS-CAND-OVERSTR            VALUE 'Y'.
001000             05  WS-CAND-I-DIAM            PIC 9(02) COMP-3.
001010             05  WS-CAND-I-SPACE           PIC 9(02) COMP-3.
001020             05  WS-CAND-DIAM              PIC 9(02) COMP-3.
001030             05  WS-CAND-SPACE             PIC 9(03) COMP-3.
001040             05  WS-CAND-AREA              PIC 9(04)V99 COMP-3.
001050             05  WS-CAND-PROVIDED          PIC 9(05)V9 COMP-3.
001060             05  WS-CAND-BEST-FOUND-IND    PIC X(01).
001070                 88  WS-CAND-BEST-FOUND         VALUE 'Y'.
001080             05  WS-CAND-BEST-PROVIDED     PIC 9(05)V9 COMP-3.
001090             05  WS-CAND-BEST-DIAM         PIC 9(02) COMP-3.
001100             05  WS-CAND-BEST-SPACE        PIC 9(03) COMP-3.
001110             05  WS-CAND-BEST-TEXT         PIC X(14).
001120             05  WS-CAND-BEST-SOLVED-IND   PIC X(01).
001130                 88  WS-CAND-BEST-SOLVED        VALUE 'Y'.
001140             05  WS-CAND-TEXT-WORK         PIC X(14).
001150             05  WS-CAND-DIAM-ED           PIC 9(02).
001160             05  WS-CAND-SPACE-ED          PIC 9(03).

001170        LINKAGE SECTION.
001180        COPY RCBEAMIN.
001190        COPY RCDSGRES.

001200        PROCEDURE DIVISION USING BEAM-INPUT-RECORD DSGN-RESULT-AREA.
001210*====================================================================
001220*                        MAINLINE LOGIC
001230*====================================================================

001240        0000-CONTROL-PROCESS.
001250             IF BI-DEPTH NOT > 700
001260                 MOVE 'N' TO FS-APPLICABLE-IND
001270                 MOVE ZERO TO FS-EFF-REQ FS-PROV-AREA
001280                 MOVE SPACES TO FS-SCHED-TEXT
001290                 MOVE 'N' TO FS-SOLVED-IND
001300             ELSE
001310                 MOVE 'Y' TO FS-APPLICABLE-IND
001320                 PERFORM 1000-COMPUTE-NET-TORSION
001330                 THRU 1099-COMPUTE-NET-TORSION-EXIT
001340                 PERFORM 2000-COMPUTE-CLEAR-SPACE
001350                 THRU 2099-COMPUTE-CLEAR-SPACE-EXIT
001360                 PERFORM 3000-SELECT-SIDEFACE-BARS
001370                 THRU 3099-SELECT-SIDEFACE-BARS-EXIT
001380             END-IF.
001390             GOBACK.
001400        EJECT
001410*====================================================================
001420*         1000 - NET TORSION REQUIREMENT, RULE 1
001430*         NET TORSION = LONGITUDINAL TORSION STEEL LESS WHATEVER
001440*         FLEXURAL RESIDUAL RCFLXENG ALREADY LEFT AT THAT STATION,
001450*         FLOORED AT ZERO.  GOVERNING R IS THE LARGEST OF THE THREE.
001460*====================================================================

001470        1000-COMPUTE-NET-TORSION.
001480             COMPUTE WS-NET-TORS-L = BI-REQ-TORS-FLEX-L - FR-RESIDUAL-L.
001490             IF WS-NET-TORS-L < 0
001500                 MOVE ZERO TO WS-NET-TORS-L
001510             END-IF.
001520             COMPUTE WS-NET-TORS-M = BI-REQ-TORS-FLEX-M - FR-RESIDUAL-M.
001530             IF WS-NET-TORS-M < 0
001540                 MOVE ZERO TO WS-NET-TORS-M
001550             END-IF.
001560             COMPUTE WS-NET-TORS-R = BI-REQ-TORS-FLEX-R - FR-RESIDUAL-R.
001570             IF WS-NET-TORS-R < 0
001580                 MOVE ZERO TO WS-NET-TORS-R
001590             END-IF.
001600             MOVE WS-NET-TORS-L TO WS-GOV-REQ.
001610             IF WS-NET-TORS-M > WS-GOV-REQ
001620                 MOVE WS-NET-TORS-M TO WS-GOV-REQ
001630             END-IF.
001640             IF WS-NET-TORS-R > WS-GOV-REQ
001650                 MOVE WS-NET-TORS-R TO WS-GOV-REQ
001660             END-IF.
001670        1099-COMPUTE-NET-TORSION-EXIT.
001680             EXIT.
001690        EJECT
001700*====================================================================
001710*         2000 - CLEAR VERTICAL FACE HEIGHT, RULE 2
001720*         OFFSET = COVER + PROVIDED LINK DIAMETER + THE GOVERNING
001730*         (LARGEST) FLEXURAL BAR STACK OF THAT FACE ACROSS THE THREE
001740*         STATIONS.  A TWO-LAYER STACK ADDS THE INTER-LAYER GAP.
001750*         (B1050: TOP 50+12+25+25+16=128, BOTTOM 50+12+16+25+16=119,
001760*         CLEARSPACE 750-247=503.)
001770*====================================================================

001780        2000-COMPUTE-CLEAR-SPACE.
001790             PERFORM 2010-STACK-STATION-L THRU 2019-STACK-STATION-L-EXIT.
001800             PERFORM 2020-STACK-STATION-M THRU 2029-STACK-STATION-M-EXIT.
001810             PERFORM 2030-STACK-STATION-R THRU 2039-STACK-STATION-R-EXIT.
001820             MOVE WS-TOP-STACK-L TO WS-TOP-STACK-GOV.
001830             IF WS-TOP-STACK-M > WS-TOP-STACK-GOV
001840                 MOVE WS-TOP-STACK-M TO WS-TOP-STACK-GOV
001850             END-IF.
001860             IF WS-TOP-STACK-R > WS-TOP-STACK-GOV
001870                 MOVE WS-TOP-STACK-R TO WS-TOP-STACK-GOV
001880             END-IF.
001890             MOVE WS-BOT-STACK-L TO WS-BOT-STACK-GOV.
001900             IF WS-BOT-STACK-M > WS-BOT-STACK-GOV
001910                 MOVE WS-BOT-STACK-M TO WS-BOT-STACK-GOV
001920             END-IF.
001930             IF WS-BOT-STACK-R > WS-BOT-STACK-GOV
001940                 MOVE WS-BOT-STACK-R TO WS-BOT-STACK-GOV
001950             END-IF.
001960             PERFORM 2040-GOVERNING-LINK-DIAM THRU 2049-GOVERNING-LINK-DIAM-EXIT.
001970             COMPUTE WS-TOP-OFFSET =
001980                 WS-COVER-MM + WS-CAND-DIAM + WS-TOP-STACK-GOV.
001990             COMPUTE WS-BOT-OFFSET =
002000                 WS-COVER-MM + WS-CAND-DIAM + WS-BOT-STACK-GOV.
002010             COMPUTE WS-CLEAR-SPACE = BI-DEPTH - WS-TOP-OFFSET - WS-BOT-OFFSET.
002020             IF WS-CLEAR-SPACE < 0
002030                 MOVE ZERO TO WS-CLEAR-SPACE
002040             END-IF.
002050        2099-COMPUTE-CLEAR-SPACE-EXIT.
002060             EXIT.

002070        2010-STACK-STATION-L.
002080             IF FR-TL-D2 = 0
002090                 MOVE FR-TL-D1 TO WS-TOP-STACK-L
002100             ELSE
002110                 COMPUTE WS-TOP-STACK-L =
002120                 FR-TL-D1 + WS-LAYER-GAP-MM + FR-TL-D2
002130             END-IF.
002140             IF FR-BL-D2 = 0
002150                 MOVE FR-BL-D1 TO WS-BOT-STACK-L
002160             ELSE
002170                 COMPUTE WS-BOT-STACK-L =
002180                 FR-BL-D1 + WS-LAYER-GAP-MM + FR-BL-D2
002190             END-IF.
002200        2019-STACK-STATION-L-EXIT.
002210             EXIT.

002220        2020-STACK-STATION-M.
002230             IF FR-T-D2 = 0
002240                 MOVE FR-T-D1 TO WS-TOP-STACK-M
002250             ELSE
002260                 COMPUTE WS-TOP-STACK-M =
002270                 FR-T-D1 + WS-LAYER-GAP-MM + FR-T-D2
002280             END-IF.
002290             IF FR-B-D2 = 0
002300                 MOVE FR-B-D1 TO WS-BOT-STACK-M
002310             ELSE
002320                 COMPUTE WS-BOT-STACK-M =
002330                 FR-B-D1 + WS-LAYER-GAP-MM + FR-B-D2
002340             END-IF.
002350        2029-STACK-STATION-M-EXIT.
002360             EXIT.

002370        2030-STACK-STATION-R.
002380             IF FR-TR-D2 = 0
002390                 MOVE FR-TR-D1 TO WS-TOP-STACK-R
002400             ELSE
002410                 COMPUTE WS-TOP-STACK-R =
002420                 FR-TR-D1 + WS-LAYER-GAP-MM + FR-TR-D2
002430             END-IF.
002440             IF FR-BR-D2 = 0
002450                 MOVE FR-BR-D1 TO WS-BOT-STACK-R
002460             ELSE
002470                 COMPUTE WS-BOT-STACK-R =
002480                 FR-BR-D1 + WS-LAYER-GAP-MM + FR-BR-D2
002490             END-IF.
002500        2039-STACK-STATION-R-EXIT.
002510             EXIT.

002520        2040-GOVERNING-LINK-DIAM.
002530             MOVE SR-L-DIAM TO WS-CAND-DIAM.
002540             IF SR-M-DIAM > WS-CAND-DIAM
002550                 MOVE SR-M-DIAM TO WS-CAND-DIAM
002560             END-IF.
002570             IF SR-R-DIAM > WS-CAND-DIAM
002580                 MOVE SR-R-DIAM TO WS-CAND-DIAM
002590             END-IF.
002600        2049-GOVERNING-LINK-DIAM-EXIT.
002610             EXIT.
002620        EJECT
002630*====================================================================
002640*         3000 - SIDE-FACE BAR SELECTION, RULE 3
002650*         CANDIDATES ARE DIAMETER D X SPACING S, BOTH FACES TOGETHER -
002660*         PROVIDED = 2 X BAR-AREA(D) X CLEARSPACE / S.  MINIMUM
002670*         PROVIDED AT LEAST R, TIES TO SMALLER DIAMETER THEN LARGER
002680*         SPACING.  TORSION OVERSTRESS ON THIS BEAM FAILS ALL THREE
002690*         STATIONS AT ONCE SINCE THERE IS ONLY ONE SIDE-FACE SCHEDULE.
002700*    03/02/00 TNP  TKT#RC-0124 - FS-SCHED-TEXT IS ONLY X(14), TOO SHORT
002710*    FOR THE DRAFTING OFFICE'S FULL OVERSTRESS WORDING.  WE CODE
002720*    "OVERSTRESSED" AND "INCR BEAM SIZE" HERE, SAME AS RCFLXENG AND
002730*    RCSHRENG, SEE DESIGN NOTE FILED WITH THE BATCH SCHEDULE.
002740*====================================================================

002750        3000-SELECT-SIDEFACE-BARS.
002760             MOVE WS-GOV-REQ TO FS-EFF-REQ.
002770             MOVE BI-TORS-OSTR TO WS-CAND-OVERSTR-IND.
002780             MOVE SPACES TO WS-CAND-BEST-TEXT.
002790             MOVE 'N' TO WS-CAND-BEST-FOUND-IND.
002800             MOVE 'N' TO WS-CAND-BEST-SOLVED-IND.
002810             MOVE ZERO TO WS-CAND-BEST-PROVIDED.
002820             MOVE ZERO TO WS-CAND-BEST-DIAM.
002830             MOVE ZERO TO WS-CAND-BEST-SPACE.
002840             IF WS-CAND-OVERSTR
002850                 MOVE 'OVERSTRESSED' TO FS-SCHED-TEXT
002860                 MOVE ZERO TO FS-PROV-AREA
002870                 MOVE 'N' TO FS-SOLVED-IND
002880             ELSE
002890                 PERFORM 3010-SCAN-ONE-DIAMETER
002900                 THRU 3019-SCAN-ONE-DIAMETER-EXIT
002910                 VARYING WS-CAND-I-DIAM FROM 1 BY 1
002920                 UNTIL WS-CAND-I-DIAM > WS-FLEX-DIAM-MAX.
002930                 IF WS-CAND-BEST-FOUND
002940                     MOVE WS-CAND-BEST-PROVIDED TO FS-PROV-AREA
002950                     MOVE WS-CAND-BEST-TEXT TO FS-SCHED-TEXT
002960                     MOVE 'Y' TO FS-SOLVED-IND
002970                 ELSE
002980                     MOVE 'INCR BEAM SIZE' TO FS-SCHED-TEXT
002990                     MOVE ZERO TO FS-PROV-AREA
003000                     MOVE 'N' TO FS-SOLVED-IND
003010                 END-IF
003020             END-IF.
003030        3099-SELECT-SIDEFACE-BARS-EXIT.
003040             EXIT.

003050        3010-SCAN-ONE-DIAMETER.
003060             MOVE WS-FLEX-DIAM (WS-CAND-I-DIAM) TO WS-CAND-DIAM.
003070             COMPUTE WS-CAND-AREA ROUNDED =
003080                 WS-PI / 4 * WS-CAND-DIAM * WS-CAND-DIAM.
003090             PERFORM 3020-SCAN-ONE-SPACING
003100                 THRU 3029-SCAN-ONE-SPACING-EXIT
003110                 VARYING WS-CAND-I-SPACE FROM 1 BY 1
003120                 UNTIL WS-CAND-I-SPACE > WS-SPACING-MAX.
003130        3019-SCAN-ONE-DIAMETER-EXIT.
003140             EXIT.

003150        3020-SCAN-ONE-SPACING.
003160             MOVE WS-SPACING (WS-CAND-I-SPACE) TO WS-CAND-SPACE.
003170             COMPUTE WS-CAND-PROVIDED ROUNDED =
003180                 2 * WS-CAND-AREA * WS-CLEAR-SPACE / WS-CAND-SPACE.
003190             MOVE WS-CAND-DIAM TO WS-CAND-DIAM-ED.
003200             MOVE WS-CAND-SPACE TO WS-CAND-SPACE-ED.
003210             STRING
003220                 'T' WS-CAND-DIAM-ED '@' WS-CAND-SPACE-ED ' EF'
003230                 DELIMITED BY SIZE INTO WS-CAND-TEXT-WORK.
003240             PERFORM 3500-EVALUATE-CANDIDATE THRU 3599-EVALUATE-CANDIDATE-EXIT.
003250        3029-SCAN-ONE-SPACING-EXIT.
003260             EXIT.
003270        EJECT
003280*====================================================================
003290*         3500 - COMPARE ONE CANDIDATE AGAINST THE BEST SO FAR
003300*====================================================================

003310        3500-EVALUATE-CANDIDATE.
003320             IF WS-CAND-PROVIDED >= FS-EFF-REQ
003330                 IF NOT WS-CAND-BEST-FOUND
003340                     PERFORM 3600-ADOPT-CANDIDATE THRU 3699-ADOPT-CANDIDATE-EXIT
003350                 ELSE
003360                     IF WS-CAND-PROVIDED < WS-CAND-BEST-PROVIDED
003370                         PERFORM 3600-ADOPT-CANDIDATE
003380                 THRU 3699-ADOPT-CANDIDATE-EXIT
003390                     ELSE
003400                         IF WS-CAND-PROVIDED = WS-CAND-BEST-PROVIDED
003410                             PERFORM 3700-BREAK-TIE
003420                 THRU 3799-BREAK-TIE-EXIT
003430                         END-IF
003440                     END-IF
003450                 END-IF
003460             END-IF.
003470        3599-EVALUATE-CANDIDATE-EXIT.
003480             EXIT.

003490        3600-ADOPT-CANDIDATE.
003500             MOVE 'Y' TO WS-CAND-BEST-FOUND-IND.
003510             MOVE WS-CAND-PROVIDED TO WS-CAND-BEST-PROVIDED.
003520             MOVE WS-CAND-DIAM TO WS-CAND-BEST-DIAM.
003530             MOVE WS-CAND-SPACE TO WS-CAND-BEST-SPACE.
003540             MOVE WS-CAND-TEXT-WORK TO WS-CAND-BEST-TEXT.
003550        3699-ADOPT-CANDIDATE-EXIT.
003560             EXIT.

003570*    TIE-BREAK - SMALLER DIAMETER WINS, THEN LARGER SPACING WINS.
003580        3700-BREAK-TIE.
003590             IF WS-CAND-DIAM < WS-CAND-BEST-DIAM
003600                 PERFORM 3600-ADOPT-CANDIDATE THRU 3699-ADOPT-CANDIDATE-EXIT
003610             ELSE
003620                 IF WS-CAND-DIAM = WS-CAND-BEST-DIAM
003630                     IF WS-CAND-SPACE > WS-CAND-BEST-SPACE
003640                         PERFORM 3600-ADOPT-CANDIDATE
003650                 THRU 3699-ADOPT-CANDIDATE-EXIT
003660                     END-IF
003670                 END-IF
003680             END-IF.
003690        3799-BREAK-TIE-EXIT.
003700             EXIT.
